000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RPTXGPAR.
000500 AUTHOR.         R PATERSON.
000600 INSTALLATION.   DATA CENTER OPERATIONS.
000700 DATE-WRITTEN.   03 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS ROUTINE OBTAINS ONE CONFIGURED VALUE FROM
001200*               THE GLOBAL SYSTEM PARAMETER FILE FOR THE REPORT
001300*               GENERATION SUITE (SCHEDULE TIME, RETRY LIMIT,
001400*               RETRY DELAY, UPLOAD SIZE CAP, POLL INTERVAL).
001500*NOTE        :  SAME SHAPE AS THE OLD TRFXGSPA PARAMETER LOOKUP.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* RG1A00 - PATERSN - 03/02/1991 - INITIAL VERSION FOR THE RG
002100*                     REPORT SUITE.
002200*----------------------------------------------------------------*
002300* RG1B03 - TOHKW   - 11/06/1994 - CR-0442 ADD RPTMAXSZKB PARM
002400*                     FOR THE NEW UPLOAD SIZE CAP CHECK.
002500*----------------------------------------------------------------*
002600* RG1C02 - ODUYAK  - 19/11/1998 - Y2K REMEDIATION - NUMERIC
002700*                     PARAMETER VALUES ONLY, NO DATE FIELDS
002800*                     STORED IN RPTGPAR, NO CHANGE REQUIRED.
002900*----------------------------------------------------------------*
003000* RG2A05 - LAUKC   - 07/09/2004 - CR-0981 ADD RPTPOLLSEC PARM
003100*                     FOR THE JOB DISPATCH GATE POLL INTERVAL.
003200*----------------------------------------------------------------*
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT RPTGPAR ASSIGN TO DATABASE-RPTGPAR
004500            ORGANIZATION      IS INDEXED
004600            ACCESS MODE       IS RANDOM
004700            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
004800            FILE STATUS       IS WK-C-FILE-STATUS.
004900
005000 EJECT
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500**************
005600 FD  RPTGPAR
005700     LABEL RECORDS ARE OMITTED
005800     DATA RECORD IS RPTGPAR-REC.
005900 01  RPTGPAR-REC.
006000     COPY RPTGPAR.
006100
006200*************************
006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER              PIC X(24)  VALUE
006600     "** PROGRAM RPTXGPAR **".
006700
006800* ------------------ PROGRAM WORKING STORAGE -------------------*
006900 COPY FIL3090.
007000 01 WK-C-COMMON.
007100 COPY ASCMWS.
007200
007300* --------- DATE/TIME/KEY ALTERNATE VIEWS (LOCAL TO PGM) --------*
007400 01  WK-C-DATE-WORK.
007500     05  WK-C-DATE-NUM            PIC 9(08).
007600     05  WK-C-DATE-BRK  REDEFINES WK-C-DATE-NUM.
007700         10  WK-C-DATE-CC         PIC 9(02).
007800         10  WK-C-DATE-YY         PIC 9(02).
007900         10  WK-C-DATE-MM         PIC 9(02).
008000         10  WK-C-DATE-DD         PIC 9(02).
008100 01  WK-C-TIME-WORK.
008200     05  WK-C-TIME-NUM            PIC 9(06).
008300     05  WK-C-TIME-BRK  REDEFINES WK-C-TIME-NUM.
008400         10  WK-C-TIME-HH         PIC 9(02).
008500         10  WK-C-TIME-MI         PIC 9(02).
008600         10  WK-C-TIME-SS         PIC 9(02).
008700 01  WK-C-PARCD-WORK.
008800     05  WK-C-PARCD-ALPHA         PIC X(10).
008900     05  WK-C-PARCD-NUMVIEW REDEFINES WK-C-PARCD-ALPHA
009000                                  PIC 9(10).
009100 01  WK-C-CALL-STATS.
009200     05  WK-C-CALL-COUNT          PIC 9(05) COMP-3 VALUE ZERO.
009300     05  FILLER                   PIC X(01).
009400
009500 EJECT
009600 LINKAGE SECTION.
009700*****************
009800 COPY VGPAR.
009900 EJECT
010000********************************************
010100 PROCEDURE DIVISION USING WK-C-VGPAR-RECORD.
010200********************************************
010300 MAIN-MODULE.
010400     PERFORM A000-PROCESS-CALLED-ROUTINE
010500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010600     PERFORM Z000-END-PROGRAM-ROUTINE
010700        THRU Z099-END-PROGRAM-ROUTINE-EX.
010800     GOBACK.
010900
011000*-----------------------------------------------------------------
011100 A000-PROCESS-CALLED-ROUTINE.
011200*-----------------------------------------------------------------
011300     ADD     1                    TO    WK-C-CALL-COUNT.
011400     OPEN INPUT RPTGPAR.
011500     IF  NOT WK-C-SUCCESSFUL
011600         DISPLAY "RPTXGPAR - OPEN FILE ERROR - RPTGPAR"
011700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011800         GO TO Y900-ABNORMAL-TERMINATION.
011900
012000     MOVE    ZERO                    TO    WK-C-VGPAR-NUMVAL.
012100     MOVE    SPACES                  TO    WK-C-VGPAR-ERROR-CD.
012200
012300     MOVE    WK-C-VGPAR-PARCD        TO    RPTGPAR-PARCD.
012400     READ    RPTGPAR KEY IS EXTERNALLY-DESCRIBED-KEY.
012500
012600     IF      WK-C-SUCCESSFUL
012700             GO TO A080-MOVE-DATA.
012800
012900     IF      WK-C-RECORD-NOT-FOUND
013000             MOVE "RG0245"           TO    WK-C-VGPAR-ERROR-CD
013100     ELSE
013200             MOVE "RG0206"           TO    WK-C-VGPAR-ERROR-CD.
013300
013400     GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013500
013600 A080-MOVE-DATA.
013700     MOVE    RPTGPAR-NUMVAL          TO    WK-C-VGPAR-NUMVAL.
013800
013900 A099-PROCESS-CALLED-ROUTINE-EX.
014000     EXIT.
014100
014200 Y900-ABNORMAL-TERMINATION.
014300     PERFORM Z000-END-PROGRAM-ROUTINE
014400        THRU Z099-END-PROGRAM-ROUTINE-EX.
014500     EXIT PROGRAM.
014600
014700*-----------------------------------------------------------------
014800 Z000-END-PROGRAM-ROUTINE.
014900*-----------------------------------------------------------------
015000     CLOSE   RPTGPAR.
015100     IF      NOT WK-C-SUCCESSFUL
015200             DISPLAY "RPTXGPAR - CLOSE FILE ERROR - RPTGPAR"
015300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
015400
015500 Z099-END-PROGRAM-ROUTINE-EX.
015600     EXIT.
015700
015800******************************************************************
015900*************** END OF PROGRAM SOURCE - RPTXGPAR ***************
016000******************************************************************
