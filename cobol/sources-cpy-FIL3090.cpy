000100******************************************************************
000200* FIL3090.CPYBK
000300* COMMON RUN-STATISTICS AND DATE/TIME WORK AREA, SHARED BY THE
000400* RPT* SUITE.  HOLDS READ/WRITE COUNTERS AND THE RUN DATE-TIME
000500* STAMP EVERY BATCH STEP DISPLAYS ON ITS BANNER LINE.
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800******************************************************************
000900* RG1A00 - PATERSN - 03/02/1991 - INITIAL VERSION.
001000*----------------------------------------------------------------*
001100* RG1B01 - LAUKC   - 14/07/1996 - ADD WK-C-REJECT-COUNT FOR THE
001200*                     FILE VALIDATION STEP.
001300*----------------------------------------------------------------*
001400 01  WK-C-RUN-STATS.
001500     05  WK-C-RUN-DATE                PIC 9(08) COMP-3.
001600     05  WK-C-RUN-TIME                PIC 9(08) COMP-3.
001700     05  WK-C-READ-COUNT               PIC 9(09) COMP-3 VALUE ZERO.
001800     05  WK-C-WRITE-COUNT              PIC 9(09) COMP-3 VALUE ZERO.
001900     05  WK-C-REJECT-COUNT             PIC 9(09) COMP-3 VALUE ZERO.
002000     05  WK-C-ERROR-COUNT              PIC 9(09) COMP-3 VALUE ZERO.
002100     05  FILLER                        PIC X(01).
