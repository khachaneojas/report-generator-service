000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RPTXFORM.
000500 AUTHOR.         D LIM.
000600 INSTALLATION.   DATA CENTER OPERATIONS.
000700 DATE-WRITTEN.   09 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE FIELD TRANSFORMATION ENGINE FOR THE
001200*               REPORT GENERATION SUITE. GIVEN ONE JOB UID, IT
001300*               RESOLVES THE JOB'S MAIN FILE AND UP TO TWO
001400*               REFERENCE FILES, LOADS THE SEVEN CONFIGURED
001500*               TRANSFORM RULES, AND FOR EVERY ROW OF THE MAIN
001600*               FILE BUILDS ONE SEVEN-COLUMN OUTPUT ROW BY
001700*               APPLYING EACH RULE IN TURN - A STRING RULE, A
001800*               MATHEMATICAL EXPRESSION, OR A NAMED FUNCTION.
001900*NOTE        :  MODELLED ON THE OLD TRFVLMT LIMIT-CHECK ENGINE,
002000*               WHICH ALSO MIXED A SEQUENTIAL MAIN PASS WITH
002100*               SMALL INDEXED AND LINE SEQUENTIAL LOOKUP FILES.
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* RG1A00 - LIMDES  - 09/03/1991 - INITIAL VERSION FOR THE RG
002700*                     REPORT SUITE - STRING AND MATHEMATICAL
002800*                     RULES ONLY.
002900*----------------------------------------------------------------*
003000* RG1B08 - TOHKW   - 30/09/1994 - CR-0482 ADD THE FUNCTION RULE
003100*                     TYPE (UPPER/LOWER/TRIM).
003200*----------------------------------------------------------------*
003300* RG1C07 - ODUYAK  - 19/11/1998 - Y2K REMEDIATION - REVIEWED, NO
003400*                     2-DIGIT YEAR FIELDS IN THIS PROGRAM.
003500*----------------------------------------------------------------*
003600* RG2A10 - LAUKC   - 05/10/2004 - CR-0981 AN UNRECOGNISED RULE
003700*                     OR AN UNRESOLVABLE SOURCE COLUMN NOW BLANKS
003800*                     THAT ONE FIELD INSTEAD OF FAILING THE ROW.
003900*----------------------------------------------------------------*
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004800                    C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT RPTJOB ASSIGN TO DATABASE-RPTJOB
005300            ORGANIZATION      IS INDEXED
005400            ACCESS MODE       IS RANDOM
005500            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005600            FILE STATUS       IS WK-C-FILE-STATUS.
005700
005800     SELECT RPTFIL ASSIGN TO DATABASE-RPTFIL
005900            ORGANIZATION      IS INDEXED
006000            ACCESS MODE       IS RANDOM
006100            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
006200            FILE STATUS       IS WK-C-FILE-STATUS-2.
006300
006400     SELECT RPTTFM ASSIGN TO DATABASE-RPTTFM
006500            ORGANIZATION      IS INDEXED
006600            ACCESS MODE       IS DYNAMIC
006700            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
006800            FILE STATUS       IS WK-C-FILE-STATUS-2.
006900
007000     SELECT MAIN-FILE ASSIGN TO WK-C-PATH-MAIN
007100            ORGANIZATION      IS LINE SEQUENTIAL
007200            FILE STATUS       IS WK-C-FILE-STATUS-2.
007300
007400     SELECT REF-FILE-1 ASSIGN TO WK-C-PATH-REF1
007500            ORGANIZATION      IS LINE SEQUENTIAL
007600            FILE STATUS       IS WK-C-FILE-STATUS-2.
007700
007800     SELECT REF-FILE-2 ASSIGN TO WK-C-PATH-REF2
007900            ORGANIZATION      IS LINE SEQUENTIAL
008000            FILE STATUS       IS WK-C-FILE-STATUS-2.
008100
008200     SELECT RPT-OUT-FILE ASSIGN TO WK-C-PATH-OUT
008300            ORGANIZATION      IS LINE SEQUENTIAL
008400            FILE STATUS       IS WK-C-FILE-STATUS-2.
008500
008600 EJECT
008700***************
008800 DATA DIVISION.
008900***************
009000 FILE SECTION.
009100**************
009200 FD  RPTJOB
009300     LABEL RECORDS ARE OMITTED
009400     DATA RECORD IS RPTJOB-REC.
009500 01  RPTJOB-REC.
009600     COPY RPTJOB.
009700
009800 FD  RPTFIL
009900     LABEL RECORDS ARE OMITTED
010000     DATA RECORD IS RPTFIL-REC.
010100 01  RPTFIL-REC.
010200     COPY RPTFIL.
010300
010400 FD  RPTTFM
010500     LABEL RECORDS ARE OMITTED
010600     DATA RECORD IS RPTTFM-REC.
010700 01  RPTTFM-REC.
010800     COPY RPTTFM.
010900
011000 FD  MAIN-FILE
011100     LABEL RECORDS ARE OMITTED
011200     RECORDING MODE IS F.
011300 01  MAIN-FILE-REC            PIC X(2000).
011400
011500 FD  REF-FILE-1
011600     LABEL RECORDS ARE OMITTED
011700     RECORDING MODE IS F.
011800 01  REF-FILE-1-REC           PIC X(2000).
011900
012000 FD  REF-FILE-2
012100     LABEL RECORDS ARE OMITTED
012200     RECORDING MODE IS F.
012300 01  REF-FILE-2-REC           PIC X(2000).
012400
012500 FD  RPT-OUT-FILE
012600     LABEL RECORDS ARE OMITTED
012700     RECORDING MODE IS F.
012800 01  RPT-OUT-FILE-REC         PIC X(707).
012900
013000*************************
013100 WORKING-STORAGE SECTION.
013200*************************
013300 01  FILLER              PIC X(24)  VALUE
013400     "** PROGRAM RPTXFORM **".
013500
013600* ------------------ PROGRAM WORKING STORAGE -------------------*
013700 COPY FIL3090.
013800 01 WK-C-COMMON.
013900 COPY ASCMWS.
014000
014100 01  WK-C-OUTPUT-WORK.
014200 COPY RPTOUT.
014300
014400* ------------------ FILE PATH / ID WORK AREA --------------------*
014500 01  WK-C-PATH-MAIN             PIC X(200).
014600 01  WK-C-PATH-REF1             PIC X(200).
014700 01  WK-C-PATH-REF2             PIC X(200).
014800 01  WK-C-PATH-OUT              PIC X(200).
014900 01  WK-C-REF-COUNT             PIC 9(01)  COMP-3.
015000 01  WK-C-REF1-PRESENT          PIC X(01).
015100     88  WK-C-REF1-IS-PRESENT             VALUE "Y".
015200 01  WK-C-REF2-PRESENT          PIC X(01).
015300     88  WK-C-REF2-IS-PRESENT             VALUE "Y".
015400
015500* ------------- RULE TABLE (7 SLOTS, ONE PER OUTFIELD) -----------*
015600 01  WK-C-RULE-TABLE.
015700     05  WK-C-RULE-SLOT OCCURS 7 TIMES INDEXED BY WK-C-RULE-IX.
015800         10  WK-C-RULE-CONFIGURED     PIC X(01) VALUE "N".
015900             88  WK-C-RULE-IS-CONFIGURED       VALUE "Y".
016000         10  WK-C-RULE-OPT            PIC 9(01).
016100         10  WK-C-RULE-EXP            PIC X(500).
016200         10  WK-C-RULE-DATA           PIC X(2000).
016300     05  FILLER                       PIC X(01).
016400
016500* ------------- REFERENCE LOOKUP TABLES (LOADED ONCE) ------------*
016600 01  WK-C-REF1-TABLE.
016700     05  WK-C-REF1-ROW OCCURS 500 TIMES INDEXED BY WK-C-REF1-IX.
016800         10  WK-C-REF1-KEY            PIC X(100).
016900         10  WK-C-REF1-TEXT           PIC X(2000).
017000     05  FILLER                       PIC X(01).
017100 01  WK-C-REF1-COUNT             PIC 9(04) COMP-3 VALUE ZERO.
017200
017300 01  WK-C-REF2-TABLE.
017400     05  WK-C-REF2-ROW OCCURS 500 TIMES INDEXED BY WK-C-REF2-IX.
017500         10  WK-C-REF2-KEY            PIC X(100).
017600         10  WK-C-REF2-TEXT           PIC X(2000).
017700     05  FILLER                       PIC X(01).
017800 01  WK-C-REF2-COUNT             PIC 9(04) COMP-3 VALUE ZERO.
017900
018000* ---------------- GENERIC COLUMN-SPLIT BUFFER --------------------*
018100 01  WK-C-COLUMN-BUFFER.
018200     05  WK-C-COLUMN-BUFFER-CNT      PIC 9(02) COMP-3.
018300     05  WK-C-COLUMN-BUFFER-COL OCCURS 20 TIMES PIC X(100).
018400     05  FILLER                      PIC X(01).
018500
018600 01  WK-C-MAIN-COLUMNS.
018700     05  WK-C-MAIN-COLUMNS-CNT       PIC 9(02) COMP-3.
018800     05  WK-C-MAIN-COLUMNS-COL OCCURS 20 TIMES PIC X(100).
018900     05  FILLER                      PIC X(01).
019000
019100 01  WK-C-LOOKUP1-COLUMNS.
019200     05  WK-C-LOOKUP1-COLUMNS-CNT    PIC 9(02) COMP-3.
019300     05  WK-C-LOOKUP1-COLUMNS-COL OCCURS 20 TIMES PIC X(100).
019400     05  FILLER                      PIC X(01).
019500
019600 01  WK-C-LOOKUP2-COLUMNS.
019700     05  WK-C-LOOKUP2-COLUMNS-CNT    PIC 9(02) COMP-3.
019800     05  WK-C-LOOKUP2-COLUMNS-COL OCCURS 20 TIMES PIC X(100).
019900     05  FILLER                      PIC X(01).
020000
020100* ------------------- CSV SPLIT SCRATCH AREA ----------------------*
020200 01  WK-C-SPLIT-SCRATCH.
020300     05  WK-C-SPLIT-TEXT             PIC X(2000).
020400     05  WK-C-SPLIT-LEN              PIC 9(04) COMP-3.
020500     05  WK-C-SPLIT-POS               PIC 9(04) COMP-3.
020600     05  WK-C-SPLIT-COL-POS           PIC 9(03) COMP-3.
020700     05  WK-C-SPLIT-CHAR              PIC X(01).
020800     05  WK-C-SPLIT-IX                PIC 9(02) COMP-3.
020900     05  FILLER                       PIC X(01).
021000
021100* --------- CURRENT-RULE OPERAND DATA (STRUCTURED VIEW) ----------*
021200 01  WK-C-CURRENT-RULE-DATA.
021300     05  WK-C-CURRENT-RULE-DATA-TEXT  PIC X(2000).
021400     05  WK-C-CURRENT-RULE-DATA-FLD REDEFINES
021500         WK-C-CURRENT-RULE-DATA-TEXT.
021600         10  WK-C-CUR-OPERAND-CNT     PIC 9(01).
021700         10  WK-C-CUR-OPERAND OCCURS 3 TIMES.
021800             15  WK-C-CUR-OPD-SRC     PIC X(02).
021900             15  WK-C-CUR-OPD-COLNO   PIC 9(02).
022000         10  WK-C-CUR-OPERATOR-CD     PIC X(01).
022100         10  WK-C-CUR-FUNC-NAME       PIC X(10).
022200         10  FILLER                   PIC X(1965).
022300
022400* ----------- OPERAND RESOLUTION / ARITHMETIC SCRATCH -------------*
022500 01  WK-C-OPERAND-VALUE          PIC X(100).
022600 01  WK-C-CONCAT-RESULT          PIC X(100).
022700 01  WK-C-CONCAT-POS             PIC 9(03) COMP-3.
022800 01  WK-C-OPERAND-NUMERIC-WORK.
022900     05  WK-C-OPERAND-NUM-TEXT       PIC X(11).
023000     05  WK-C-OPERAND-NUM REDEFINES WK-C-OPERAND-NUM-TEXT
023100                                     PIC 9(09)V99.
023200     05  FILLER                      PIC X(01).
023300 01  WK-C-MATH-RESULT             PIC S9(07)V99 COMP-3.
023400 01  WK-C-MATH-OPERAND-1          PIC S9(09)V99 COMP-3.
023500 01  WK-C-MATH-OPERAND-2          PIC S9(09)V99 COMP-3.
023600 01  WK-C-MATH-EDIT-FIELD         PIC -(6)9.99.
023700
023800* --------------------- RUN STATISTICS -----------------------------*
023900 01  WK-C-FORM-SCRATCH.
024000     05  WK-C-ROW-COUNT               PIC 9(07) COMP-3 VALUE ZERO.
024100     05  WK-C-FIELD-IX                PIC 9(01) COMP-3.
024200     05  WK-C-TRIM-POS                PIC 9(03) COMP-3.
024300     05  WK-C-TRIM-LEN                PIC 9(03) COMP-3.
024400     05  WK-C-NEW-FIL-ID              PIC 9(09) COMP-3.
024500     05  WK-C-NEW-FIL-ID-BRK REDEFINES WK-C-NEW-FIL-ID
024600                                      PIC X(09).
024700     05  WK-C-ENGINE-FAILED           PIC X(01) VALUE "N".
024800         88  WK-C-ENGINE-HAS-FAILED          VALUE "Y".
024900     05  FILLER                       PIC X(01).
025000
025100 EJECT
025200 LINKAGE SECTION.
025300*****************
025400 COPY VXFRM.
025500 EJECT
025600********************************************
025700 PROCEDURE DIVISION USING WK-C-VXFRM-RECORD.
025800********************************************
025900 MAIN-MODULE.
026000     MOVE    "N"                  TO    WK-C-VXFRM-SUCCESS-FL.
026100     MOVE    ZERO                 TO    WK-C-VXFRM-OUT-FIL-ID.
026200
026300     PERFORM A000-RESOLVE-JOB-FILES
026400        THRU A099-RESOLVE-JOB-FILES-EX.
026500
026600     IF      NOT WK-C-ENGINE-HAS-FAILED
026700             PERFORM B000-LOAD-RULE-TABLE
026800                THRU B099-LOAD-RULE-TABLE-EX.
026900
027000     IF      NOT WK-C-ENGINE-HAS-FAILED
027100             PERFORM C000-LOAD-REFERENCE-TABLES
027200                THRU C099-LOAD-REFERENCE-TABLES-EX.
027300
027400     IF      NOT WK-C-ENGINE-HAS-FAILED
027500             PERFORM D000-PROCESS-MAIN-FILE
027600                THRU D099-PROCESS-MAIN-FILE-EX.
027700
027800     IF      NOT WK-C-ENGINE-HAS-FAILED
027900             PERFORM H000-SAVE-OUTPUT-FILE-ROW
028000                THRU H099-SAVE-OUTPUT-FILE-ROW-EX
028100             MOVE "Y"             TO    WK-C-VXFRM-SUCCESS-FL.
028200
028300     GOBACK.
028400
028500*-----------------------------------------------------------------
028600 A000-RESOLVE-JOB-FILES.
028700*-----------------------------------------------------------------
028800     OPEN INPUT RPTJOB.
028900     IF  NOT WK-C-SUCCESSFUL
029000         DISPLAY "RPTXFORM - OPEN FILE ERROR - RPTJOB"
029100         SET     WK-C-ENGINE-HAS-FAILED TO TRUE
029200         GO TO A099-RESOLVE-JOB-FILES-EX.
029300
029400     MOVE    WK-C-VXFRM-JOB-UID   TO    RPTJOB-UID.
029500     READ    RPTJOB KEY IS EXTERNALLY-DESCRIBED-KEY.
029600     CLOSE   RPTJOB.
029700
029800     IF      NOT WK-C-SUCCESSFUL
029900             DISPLAY "RPTXFORM - JOB ROW NOT FOUND - "
030000                     WK-C-VXFRM-JOB-UID
030100             SET     WK-C-ENGINE-HAS-FAILED TO TRUE
030200             GO TO A099-RESOLVE-JOB-FILES-EX.
030300
030400     MOVE    RPTJOB-REF-COUNT     TO    WK-C-REF-COUNT.
030500     MOVE    "N"                  TO    WK-C-REF1-PRESENT.
030600     MOVE    "N"                  TO    WK-C-REF2-PRESENT.
030700
030800     OPEN INPUT RPTFIL.
030900     IF  NOT WK-C-SUCCESSFUL
031000         DISPLAY "RPTXFORM - OPEN FILE ERROR - RPTFIL"
031100         SET     WK-C-ENGINE-HAS-FAILED TO TRUE
031200         GO TO A099-RESOLVE-JOB-FILES-EX.
031300
031400     MOVE    RPTJOB-MAIN-FIL-ID   TO    RPTFIL-ID.
031500     READ    RPTFIL KEY IS EXTERNALLY-DESCRIBED-KEY.
031600     IF      NOT WK-C-SUCCESSFUL
031700             DISPLAY "RPTXFORM - MAIN FILE ROW NOT FOUND"
031800             SET     WK-C-ENGINE-HAS-FAILED TO TRUE
031900             CLOSE   RPTFIL
032000             GO TO A099-RESOLVE-JOB-FILES-EX.
032100     MOVE    RPTFIL-PATH          TO    WK-C-PATH-MAIN.
032200
032300     IF      WK-C-REF-COUNT NOT LESS THAN 1
032400             MOVE RPTJOB-REF-FIL-ID (1) TO RPTFIL-ID
032500             READ RPTFIL KEY IS EXTERNALLY-DESCRIBED-KEY
032600             IF   WK-C-SUCCESSFUL
032700                  MOVE RPTFIL-PATH TO WK-C-PATH-REF1
032800                  MOVE "Y"         TO WK-C-REF1-PRESENT.
032900
033000     IF      WK-C-REF-COUNT NOT LESS THAN 2
033100             MOVE RPTJOB-REF-FIL-ID (2) TO RPTFIL-ID
033200             READ RPTFIL KEY IS EXTERNALLY-DESCRIBED-KEY
033300             IF   WK-C-SUCCESSFUL
033400                  MOVE RPTFIL-PATH TO WK-C-PATH-REF2
033500                  MOVE "Y"         TO WK-C-REF2-PRESENT.
033600
033700     CLOSE   RPTFIL.
033800
033900     PERFORM A080-BUILD-OUTPUT-PATH
034000        THRU A089-BUILD-OUTPUT-PATH-EX.
034100
034200 A099-RESOLVE-JOB-FILES-EX.
034300     EXIT.
034400
034500*-----------------------------------------------------------------
034600 A080-BUILD-OUTPUT-PATH.
034700*    THE "SERIAL" PORTION OF THE OUTPUT FILE NAME IS THE HOUSE
034800*    SCHEME - DATE AND TIME OF THE RUN - RATHER THAN A TRUE
034900*    UUID, WHICH THIS COMPILER HAS NO BUILT-IN WAY TO PRODUCE.
035000*-----------------------------------------------------------------
035100     ACCEPT  WK-C-RUN-DATE        FROM  DATE YYYYMMDD.
035200     ACCEPT  WK-C-RUN-TIME        FROM  TIME.
035300     MOVE    SPACES               TO    WK-C-PATH-OUT.
035400     STRING  "/RPTOUT/"     DELIMITED BY SIZE
035500             WK-C-RUN-DATE  DELIMITED BY SIZE
035600             "-"            DELIMITED BY SIZE
035700             WK-C-RUN-TIME  DELIMITED BY SIZE
035800             "-RG.CSV"      DELIMITED BY SIZE
035900             INTO WK-C-PATH-OUT.
036000
036100 A089-BUILD-OUTPUT-PATH-EX.
036200     EXIT.
036300
036400*-----------------------------------------------------------------
036500 B000-LOAD-RULE-TABLE.
036600*-----------------------------------------------------------------
036700     SET     WK-C-RULE-IX          TO    1.
036800     PERFORM B010-CLEAR-ONE-RULE-SLOT
036900        THRU B019-CLEAR-ONE-RULE-SLOT-EX
037000             UNTIL WK-C-RULE-IX > 7.
037100
037200     OPEN INPUT RPTTFM.
037300     IF  NOT WK-C-SUCCESSFUL
037400         DISPLAY "RPTXFORM - OPEN FILE ERROR - RPTTFM"
037500         SET     WK-C-ENGINE-HAS-FAILED TO TRUE
037600         GO TO B099-LOAD-RULE-TABLE-EX.
037700
037800     MOVE    LOW-VALUES           TO    RPTTFM-REC.
037900     START   RPTTFM KEY IS NOT LESS THAN EXTERNALLY-DESCRIBED-KEY.
038000     IF      NOT WK-C-SUCCESSFUL
038100             SET WK-C-END-OF-FILE TO TRUE
038200     ELSE
038300             SET WK-C-SUCCESSFUL  TO TRUE.
038400
038500     PERFORM B100-LOAD-ONE-RULE-ROW
038600        THRU B199-LOAD-ONE-RULE-ROW-EX
038700             UNTIL WK-C-END-OF-FILE.
038800
038900     CLOSE   RPTTFM.
039000
039100 B099-LOAD-RULE-TABLE-EX.
039200     EXIT.
039300
039400*-----------------------------------------------------------------
039500 B010-CLEAR-ONE-RULE-SLOT.
039600*-----------------------------------------------------------------
039700     MOVE    "N"                  TO    WK-C-RULE-CONFIGURED
039800                                          (WK-C-RULE-IX).
039900     SET     WK-C-RULE-IX          UP   BY 1.
040000
040100 B019-CLEAR-ONE-RULE-SLOT-EX.
040200     EXIT.
040300
040400*-----------------------------------------------------------------
040500 B100-LOAD-ONE-RULE-ROW.
040600*-----------------------------------------------------------------
040700     READ    RPTTFM NEXT RECORD
040800             AT END
040900             SET WK-C-END-OF-FILE TO TRUE
041000     END-READ.
041100     IF      NOT WK-C-END-OF-FILE
041200         IF  RPTTFM-FIELD NOT LESS THAN 1 AND
041300             RPTTFM-FIELD NOT GREATER THAN 7
041400             MOVE "Y"              TO
041500                  WK-C-RULE-CONFIGURED (RPTTFM-FIELD)
041600             MOVE RPTTFM-OPT       TO
041700                  WK-C-RULE-OPT (RPTTFM-FIELD)
041800             MOVE RPTTFM-EXP       TO
041900                  WK-C-RULE-EXP (RPTTFM-FIELD)
042000             MOVE RPTTFM-DATA-TEXT TO
042100                  WK-C-RULE-DATA (RPTTFM-FIELD)
042200         END-IF
042300     END-IF.
042400
042500 B199-LOAD-ONE-RULE-ROW-EX.
042600     EXIT.
042700
042800*-----------------------------------------------------------------
042900 C000-LOAD-REFERENCE-TABLES.
043000*-----------------------------------------------------------------
043100     IF      WK-C-REF1-IS-PRESENT
043200             PERFORM C100-LOAD-ONE-REFERENCE-FILE-1
043300                THRU C199-LOAD-ONE-REFERENCE-FILE-1-EX.
043400
043500     IF      WK-C-REF2-IS-PRESENT
043600             PERFORM C200-LOAD-ONE-REFERENCE-FILE-2
043700                THRU C299-LOAD-ONE-REFERENCE-FILE-2-EX.
043800
043900 C099-LOAD-REFERENCE-TABLES-EX.
044000     EXIT.
044100
044200*-----------------------------------------------------------------
044300 C100-LOAD-ONE-REFERENCE-FILE-1.
044400*-----------------------------------------------------------------
044500     OPEN INPUT REF-FILE-1.
044600     IF  NOT WK-C-SUCCESSFUL
044700         DISPLAY "RPTXFORM - OPEN FILE ERROR - REF-FILE-1"
044800         GO TO C199-LOAD-ONE-REFERENCE-FILE-1-EX.
044900
045000     SET     WK-C-SUCCESSFUL      TO TRUE.
045100     PERFORM C110-LOAD-ONE-REF1-ROW
045200        THRU C119-LOAD-ONE-REF1-ROW-EX
045300             UNTIL WK-C-END-OF-FILE.
045400
045500     CLOSE   REF-FILE-1.
045600
045700 C199-LOAD-ONE-REFERENCE-FILE-1-EX.
045800     EXIT.
045900
046000*-----------------------------------------------------------------
046100 C110-LOAD-ONE-REF1-ROW.
046200*-----------------------------------------------------------------
046300     READ    REF-FILE-1
046400             AT END
046500             SET WK-C-END-OF-FILE TO TRUE
046600     END-READ.
046700     IF      NOT WK-C-END-OF-FILE AND
046800             WK-C-REF1-COUNT < 500
046900             ADD 1 TO WK-C-REF1-COUNT
047000             MOVE REF-FILE-1-REC TO WK-C-SPLIT-TEXT
047100             PERFORM E100-SPLIT-CSV-ROW
047200                THRU E199-SPLIT-CSV-ROW-EX
047300             MOVE WK-C-COLUMN-BUFFER-COL (1) TO
047400                  WK-C-REF1-KEY (WK-C-REF1-COUNT)
047500             MOVE REF-FILE-1-REC TO
047600                  WK-C-REF1-TEXT (WK-C-REF1-COUNT)
047700     END-IF.
047800
047900 C119-LOAD-ONE-REF1-ROW-EX.
048000     EXIT.
048100
048200*-----------------------------------------------------------------
048300 C200-LOAD-ONE-REFERENCE-FILE-2.
048400*-----------------------------------------------------------------
048500     OPEN INPUT REF-FILE-2.
048600     IF  NOT WK-C-SUCCESSFUL
048700         DISPLAY "RPTXFORM - OPEN FILE ERROR - REF-FILE-2"
048800         GO TO C299-LOAD-ONE-REFERENCE-FILE-2-EX.
048900
049000     SET     WK-C-SUCCESSFUL      TO TRUE.
049100     PERFORM C210-LOAD-ONE-REF2-ROW
049200        THRU C219-LOAD-ONE-REF2-ROW-EX
049300             UNTIL WK-C-END-OF-FILE.
049400
049500     CLOSE   REF-FILE-2.
049600
049700 C299-LOAD-ONE-REFERENCE-FILE-2-EX.
049800     EXIT.
049900
050000*-----------------------------------------------------------------
050100 C210-LOAD-ONE-REF2-ROW.
050200*-----------------------------------------------------------------
050300     READ    REF-FILE-2
050400             AT END
050500             SET WK-C-END-OF-FILE TO TRUE
050600     END-READ.
050700     IF      NOT WK-C-END-OF-FILE AND
050800             WK-C-REF2-COUNT < 500
050900             ADD 1 TO WK-C-REF2-COUNT
051000             MOVE REF-FILE-2-REC TO WK-C-SPLIT-TEXT
051100             PERFORM E100-SPLIT-CSV-ROW
051200                THRU E199-SPLIT-CSV-ROW-EX
051300             MOVE WK-C-COLUMN-BUFFER-COL (1) TO
051400                  WK-C-REF2-KEY (WK-C-REF2-COUNT)
051500             MOVE REF-FILE-2-REC TO
051600                  WK-C-REF2-TEXT (WK-C-REF2-COUNT)
051700     END-IF.
051800
051900 C219-LOAD-ONE-REF2-ROW-EX.
052000     EXIT.
052100
052200*-----------------------------------------------------------------
052300 D000-PROCESS-MAIN-FILE.
052400*-----------------------------------------------------------------
052500     OPEN INPUT MAIN-FILE.
052600     IF  NOT WK-C-SUCCESSFUL
052700         DISPLAY "RPTXFORM - OPEN FILE ERROR - MAIN-FILE"
052800         SET     WK-C-ENGINE-HAS-FAILED TO TRUE
052900         GO TO D099-PROCESS-MAIN-FILE-EX.
053000
053100     OPEN OUTPUT RPT-OUT-FILE.
053200     IF  NOT WK-C-SUCCESSFUL
053300         DISPLAY "RPTXFORM - OPEN FILE ERROR - RPT-OUT-FILE"
053400         SET     WK-C-ENGINE-HAS-FAILED TO TRUE
053500         CLOSE   MAIN-FILE
053600         GO TO D099-PROCESS-MAIN-FILE-EX.
053700
053800     SET     WK-C-SUCCESSFUL      TO TRUE.
053900     PERFORM D010-PROCESS-ONE-MAIN-RECORD
054000        THRU D019-PROCESS-ONE-MAIN-RECORD-EX
054100             UNTIL WK-C-END-OF-FILE.
054200
054300     CLOSE   MAIN-FILE.
054400     CLOSE   RPT-OUT-FILE.
054500
054600 D099-PROCESS-MAIN-FILE-EX.
054700     EXIT.
054800
054900*-----------------------------------------------------------------
055000 D010-PROCESS-ONE-MAIN-RECORD.
055100*-----------------------------------------------------------------
055200     READ    MAIN-FILE
055300             AT END
055400             SET WK-C-END-OF-FILE TO TRUE
055500     END-READ.
055600     IF      NOT WK-C-END-OF-FILE
055700             ADD  1 TO WK-C-ROW-COUNT
055800             PERFORM D100-PROCESS-ONE-ROW
055900                THRU D199-PROCESS-ONE-ROW-EX
056000     END-IF.
056100
056200 D019-PROCESS-ONE-MAIN-RECORD-EX.
056300     EXIT.
056400
056500*-----------------------------------------------------------------
056600 D100-PROCESS-ONE-ROW.
056700*-----------------------------------------------------------------
056800     MOVE    MAIN-FILE-REC        TO    WK-C-SPLIT-TEXT.
056900     PERFORM E100-SPLIT-CSV-ROW
057000        THRU E199-SPLIT-CSV-ROW-EX.
057100     MOVE    WK-C-COLUMN-BUFFER   TO    WK-C-MAIN-COLUMNS.
057200
057300     IF      WK-C-MAIN-COLUMNS-CNT NOT LESS THAN 1
057400             PERFORM F900-LOOKUP-REFERENCE-ROWS
057500                THRU F999-LOOKUP-REFERENCE-ROWS-EX.
057600
057700     MOVE    SPACES               TO    RPTOUT-RECORD.
057800
057900     MOVE    1                    TO    WK-C-FIELD-IX.
058000     PERFORM D110-APPLY-ONE-FIELD
058100        THRU D119-APPLY-ONE-FIELD-EX
058200             UNTIL WK-C-FIELD-IX > 7.
058300
058400     PERFORM H100-WRITE-ONE-OUTPUT-ROW
058500        THRU H199-WRITE-ONE-OUTPUT-ROW-EX.
058600
058700 D199-PROCESS-ONE-ROW-EX.
058800     EXIT.
058900
059000*-----------------------------------------------------------------
059100 D110-APPLY-ONE-FIELD.
059200*-----------------------------------------------------------------
059300     IF      WK-C-RULE-IS-CONFIGURED (WK-C-FIELD-IX)
059400             PERFORM F100-APPLY-ONE-RULE
059500                THRU F199-APPLY-ONE-RULE-EX
059600     ELSE
059700             MOVE SPACES TO RPTOUT-FIELD (WK-C-FIELD-IX).
059800     ADD     1                    TO    WK-C-FIELD-IX.
059900
060000 D119-APPLY-ONE-FIELD-EX.
060100     EXIT.
060200
060300*-----------------------------------------------------------------
060400 E100-SPLIT-CSV-ROW.
060500*    SPLITS WK-C-SPLIT-TEXT ON COMMAS INTO WK-C-COLUMN-BUFFER.
060600*    A ROW LONGER THAN 2000 CHARACTERS OR WITH MORE THAN 20
060700*    COLUMNS IS TRUNCATED - THIS IS A BATCH REPORT FEED, NOT A
060800*    GENERAL-PURPOSE CSV PARSER.
060900*-----------------------------------------------------------------
061000     MOVE    1                    TO    WK-C-COLUMN-BUFFER-CNT.
061100     MOVE    1                    TO    WK-C-SPLIT-COL-POS.
061200     MOVE    1                    TO    WK-C-SPLIT-IX.
061300     PERFORM E105-CLEAR-ONE-COLUMN
061400        THRU E109-CLEAR-ONE-COLUMN-EX
061500             UNTIL WK-C-SPLIT-IX > 20.
061600
061700     MOVE    2000                 TO    WK-C-SPLIT-POS.
061800     PERFORM E115-BACK-UP-ONE-POSITION
061900        THRU E119-BACK-UP-ONE-POSITION-EX
062000             UNTIL WK-C-SPLIT-POS < 1 OR
062100                   WK-C-SPLIT-TEXT (WK-C-SPLIT-POS:1) NOT = SPACE.
062200     MOVE    WK-C-SPLIT-POS       TO    WK-C-SPLIT-LEN.
062300
062400     MOVE    1                    TO    WK-C-SPLIT-POS.
062500     PERFORM E125-SPLIT-ONE-CHARACTER
062600        THRU E129-SPLIT-ONE-CHARACTER-EX
062700             UNTIL WK-C-SPLIT-POS > WK-C-SPLIT-LEN.
062800
062900 E199-SPLIT-CSV-ROW-EX.
063000     EXIT.
063100
063200*-----------------------------------------------------------------
063300 E105-CLEAR-ONE-COLUMN.
063400*-----------------------------------------------------------------
063500     MOVE    SPACES TO WK-C-COLUMN-BUFFER-COL (WK-C-SPLIT-IX).
063600     ADD     1                    TO    WK-C-SPLIT-IX.
063700
063800 E109-CLEAR-ONE-COLUMN-EX.
063900     EXIT.
064000
064100*-----------------------------------------------------------------
064200 E115-BACK-UP-ONE-POSITION.
064300*-----------------------------------------------------------------
064400     SUBTRACT 1                   FROM  WK-C-SPLIT-POS.
064500
064600 E119-BACK-UP-ONE-POSITION-EX.
064700     EXIT.
064800
064900*-----------------------------------------------------------------
065000 E125-SPLIT-ONE-CHARACTER.
065100*-----------------------------------------------------------------
065200     MOVE    WK-C-SPLIT-TEXT (WK-C-SPLIT-POS:1)
065300             TO      WK-C-SPLIT-CHAR.
065400     IF      WK-C-SPLIT-CHAR = ","
065500             IF  WK-C-COLUMN-BUFFER-CNT < 20
065600                 ADD 1 TO WK-C-COLUMN-BUFFER-CNT
065700                 MOVE 1 TO WK-C-SPLIT-COL-POS
065800             END-IF
065900     ELSE
066000             IF  WK-C-SPLIT-COL-POS NOT > 100
066100                 MOVE WK-C-SPLIT-CHAR TO
066200                      WK-C-COLUMN-BUFFER-COL
066300                      (WK-C-COLUMN-BUFFER-CNT)
066400                      (WK-C-SPLIT-COL-POS:1)
066500                 ADD 1 TO WK-C-SPLIT-COL-POS
066600             END-IF
066700     END-IF.
066800     ADD     1                    TO    WK-C-SPLIT-POS.
066900
067000 E129-SPLIT-ONE-CHARACTER-EX.
067100     EXIT.
067200
067300*-----------------------------------------------------------------
067400 F100-APPLY-ONE-RULE.
067500*-----------------------------------------------------------------
067600     MOVE    SPACES               TO    WK-C-OPERAND-VALUE.
067700     MOVE    WK-C-RULE-DATA (WK-C-FIELD-IX) TO
067800             WK-C-CURRENT-RULE-DATA-TEXT.
067900
068000     EVALUATE WK-C-RULE-OPT (WK-C-FIELD-IX)
068100         WHEN 0
068200             PERFORM F200-APPLY-STRING-RULE
068300                THRU F299-APPLY-STRING-RULE-EX
068400         WHEN 1
068500             PERFORM F300-APPLY-MATHEMATICAL-RULE
068600                THRU F399-APPLY-MATHEMATICAL-RULE-EX
068700         WHEN 2
068800             PERFORM F400-APPLY-FUNCTION-RULE
068900                THRU F499-APPLY-FUNCTION-RULE-EX
069000         WHEN OTHER
069100             MOVE SPACES          TO    WK-C-OPERAND-VALUE
069200     END-EVALUATE.
069300
069400     MOVE    WK-C-OPERAND-VALUE (1:100) TO
069500             RPTOUT-FIELD (WK-C-FIELD-IX).
069600
069700 F199-APPLY-ONE-RULE-EX.
069800     EXIT.
069900
070000*-----------------------------------------------------------------
070100 F200-APPLY-STRING-RULE.
070200*    NO OPERANDS - THE EXPRESSION ITSELF IS THE LITERAL VALUE.
070300*    ONE OR MORE OPERANDS - CONCATENATE THE RESOLVED COLUMNS.
070400*-----------------------------------------------------------------
070500     IF      WK-C-CUR-OPERAND-CNT = 0
070600             MOVE WK-C-RULE-EXP (WK-C-FIELD-IX) (1:100) TO
070700                  WK-C-OPERAND-VALUE
070800             GO TO F299-APPLY-STRING-RULE-EX.
070900
071000     MOVE    SPACES               TO    WK-C-CONCAT-RESULT.
071100     MOVE    1                    TO    WK-C-CONCAT-POS.
071200     MOVE    1                    TO    WK-C-SPLIT-IX.
071300     PERFORM F210-CONCAT-ONE-OPERAND
071400        THRU F219-CONCAT-ONE-OPERAND-EX
071500             UNTIL WK-C-SPLIT-IX > WK-C-CUR-OPERAND-CNT OR
071600                   WK-C-SPLIT-IX > 3.
071700     MOVE    WK-C-CONCAT-RESULT   TO    WK-C-OPERAND-VALUE.
071800
071900 F299-APPLY-STRING-RULE-EX.
072000     EXIT.
072100
072200*-----------------------------------------------------------------
072300 F210-CONCAT-ONE-OPERAND.
072400*-----------------------------------------------------------------
072500     PERFORM G100-RESOLVE-ONE-OPERAND
072600        THRU G199-RESOLVE-ONE-OPERAND-EX.
072700     PERFORM H200-APPEND-TRIMMED
072800        THRU H299-APPEND-TRIMMED-EX.
072900     ADD     1                    TO    WK-C-SPLIT-IX.
073000
073100 F219-CONCAT-ONE-OPERAND-EX.
073200     EXIT.
073300
073400*-----------------------------------------------------------------
073500 F300-APPLY-MATHEMATICAL-RULE.
073600*    ONLY THE FIRST TWO OPERANDS PARTICIPATE. RESULT IS ROUNDED
073700*    TO TWO DECIMAL PLACES BEFORE BEING EDITED INTO THE OUTPUT
073800*    FIELD. NUMERIC COLUMNS ARE CARRIED IN THE FEED AS ZERO-
073900*    PADDED IMPLIED-2-DECIMAL TEXT, PER THE UPLOAD CONVENTION
074000*    ENFORCED AT FILE VALIDATION TIME.
074100*-----------------------------------------------------------------
074200     MOVE    ZERO                 TO    WK-C-MATH-OPERAND-1.
074300     MOVE    ZERO                 TO    WK-C-MATH-OPERAND-2.
074400
074500     IF      WK-C-CUR-OPERAND-CNT < 1
074600             GO TO F399-APPLY-MATHEMATICAL-RULE-EX.
074700
074800     MOVE    1                    TO    WK-C-SPLIT-IX.
074900     PERFORM G100-RESOLVE-ONE-OPERAND
075000        THRU G199-RESOLVE-ONE-OPERAND-EX.
075100     PERFORM G200-CONVERT-NUMERIC-OPERAND
075200        THRU G299-CONVERT-NUMERIC-OPERAND-EX.
075300     MOVE    WK-C-OPERAND-NUM     TO    WK-C-MATH-OPERAND-1.
075400
075500     IF      WK-C-CUR-OPERAND-CNT NOT LESS THAN 2
075600             MOVE 2 TO WK-C-SPLIT-IX
075700             PERFORM G100-RESOLVE-ONE-OPERAND
075800                THRU G199-RESOLVE-ONE-OPERAND-EX
075900             PERFORM G200-CONVERT-NUMERIC-OPERAND
076000                THRU G299-CONVERT-NUMERIC-OPERAND-EX
076100             MOVE WK-C-OPERAND-NUM TO WK-C-MATH-OPERAND-2.
076200
076300     EVALUATE WK-C-CUR-OPERATOR-CD
076400         WHEN "+"
076500             COMPUTE WK-C-MATH-RESULT ROUNDED =
076600                     WK-C-MATH-OPERAND-1 + WK-C-MATH-OPERAND-2
076700         WHEN "-"
076800             COMPUTE WK-C-MATH-RESULT ROUNDED =
076900                     WK-C-MATH-OPERAND-1 - WK-C-MATH-OPERAND-2
077000         WHEN "*"
077100             COMPUTE WK-C-MATH-RESULT ROUNDED =
077200                     WK-C-MATH-OPERAND-1 * WK-C-MATH-OPERAND-2
077300         WHEN "/"
077400             IF  WK-C-MATH-OPERAND-2 = ZERO
077500                 MOVE ZERO TO WK-C-MATH-RESULT
077600             ELSE
077700                 COMPUTE WK-C-MATH-RESULT ROUNDED =
077800                         WK-C-MATH-OPERAND-1 / WK-C-MATH-OPERAND-2
077900             END-IF
078000         WHEN OTHER
078100             MOVE WK-C-MATH-OPERAND-1 TO WK-C-MATH-RESULT
078200     END-EVALUATE.
078300
078400     MOVE    WK-C-MATH-RESULT     TO    WK-C-MATH-EDIT-FIELD.
078500     MOVE    WK-C-MATH-EDIT-FIELD TO    WK-C-OPERAND-VALUE.
078600
078700 F399-APPLY-MATHEMATICAL-RULE-EX.
078800     EXIT.
078900
079000*-----------------------------------------------------------------
079100 F400-APPLY-FUNCTION-RULE.
079200*    A NAMED FUNCTION APPLIED TO THE FIRST OPERAND ONLY.
079300*-----------------------------------------------------------------
079400     IF      WK-C-CUR-OPERAND-CNT < 1
079500             GO TO F499-APPLY-FUNCTION-RULE-EX.
079600
079700     MOVE    1                    TO    WK-C-SPLIT-IX.
079800     PERFORM G100-RESOLVE-ONE-OPERAND
079900        THRU G199-RESOLVE-ONE-OPERAND-EX.
080000
080100* THE UPPER/LOWER CASE REWRITE USES TRANSLATE-STYLE INSPECT
080200* CONVERTING, NOT AN INTRINSIC FUNCTION.
080300     EVALUATE WK-C-CUR-FUNC-NAME
080400         WHEN "UPPER"
080500             INSPECT WK-C-OPERAND-VALUE CONVERTING
080600                 "abcdefghijklmnopqrstuvwxyz" TO
080700                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
080800         WHEN "LOWER"
080900             INSPECT WK-C-OPERAND-VALUE CONVERTING
081000                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
081100                 "abcdefghijklmnopqrstuvwxyz"
081200         WHEN "TRIM"
081300             PERFORM H300-LEFT-TRIM-OPERAND
081400                THRU H399-LEFT-TRIM-OPERAND-EX
081500         WHEN OTHER
081600             MOVE SPACES          TO    WK-C-OPERAND-VALUE
081700     END-EVALUATE.
081800
081900 F499-APPLY-FUNCTION-RULE-EX.
082000     EXIT.
082100
082200*-----------------------------------------------------------------
082300 F900-LOOKUP-REFERENCE-ROWS.
082400*    CLEARS THE LOOKUP BUFFERS - THEY ARE RE-POPULATED ON DEMAND
082500*    BY G100 ONLY WHEN A RULE ACTUALLY NEEDS A REFERENCE COLUMN.
082600*-----------------------------------------------------------------
082700     MOVE    ZERO                 TO    WK-C-LOOKUP1-COLUMNS-CNT.
082800     MOVE    ZERO                 TO    WK-C-LOOKUP2-COLUMNS-CNT.
082900
083000 F999-LOOKUP-REFERENCE-ROWS-EX.
083100     EXIT.
083200
083300*-----------------------------------------------------------------
083400 G100-RESOLVE-ONE-OPERAND.
083500*    WK-C-SPLIT-IX SELECTS WHICH OF THE (UP TO 3) OPERANDS ON
083600*    THE CURRENT RULE TO RESOLVE. RESULT GOES TO
083700*    WK-C-OPERAND-VALUE. AN UNRESOLVABLE COLUMN RESOLVES BLANK.
083800*-----------------------------------------------------------------
083900     MOVE    SPACES               TO    WK-C-OPERAND-VALUE.
084000
084100     EVALUATE WK-C-CUR-OPD-SRC (WK-C-SPLIT-IX)
084200         WHEN "SM"
084300             IF  WK-C-CUR-OPD-COLNO (WK-C-SPLIT-IX) NOT GREATER
084400                 THAN WK-C-MAIN-COLUMNS-CNT AND
084500                 WK-C-CUR-OPD-COLNO (WK-C-SPLIT-IX) > 0
084600                 MOVE WK-C-MAIN-COLUMNS-COL
084700                      (WK-C-CUR-OPD-COLNO (WK-C-SPLIT-IX)) TO
084800                      WK-C-OPERAND-VALUE
084900             END-IF
085000         WHEN "S1"
085100             PERFORM G300-LOOKUP-REF1-ROW
085200                THRU G399-LOOKUP-REF1-ROW-EX
085300             IF  WK-C-CUR-OPD-COLNO (WK-C-SPLIT-IX) NOT GREATER
085400                 THAN WK-C-LOOKUP1-COLUMNS-CNT AND
085500                 WK-C-CUR-OPD-COLNO (WK-C-SPLIT-IX) > 0
085600                 MOVE WK-C-LOOKUP1-COLUMNS-COL
085700                      (WK-C-CUR-OPD-COLNO (WK-C-SPLIT-IX)) TO
085800                      WK-C-OPERAND-VALUE
085900             END-IF
086000         WHEN "S2"
086100             PERFORM G400-LOOKUP-REF2-ROW
086200                THRU G499-LOOKUP-REF2-ROW-EX
086300             IF  WK-C-CUR-OPD-COLNO (WK-C-SPLIT-IX) NOT GREATER
086400                 THAN WK-C-LOOKUP2-COLUMNS-CNT AND
086500                 WK-C-CUR-OPD-COLNO (WK-C-SPLIT-IX) > 0
086600                 MOVE WK-C-LOOKUP2-COLUMNS-COL
086700                      (WK-C-CUR-OPD-COLNO (WK-C-SPLIT-IX)) TO
086800                      WK-C-OPERAND-VALUE
086900             END-IF
087000         WHEN OTHER
087100             CONTINUE
087200     END-EVALUATE.
087300
087400 G199-RESOLVE-ONE-OPERAND-EX.
087500     EXIT.
087600
087700*-----------------------------------------------------------------
087800 G200-CONVERT-NUMERIC-OPERAND.
087900*    TAKES THE RIGHTMOST 11 BYTES OF WK-C-OPERAND-VALUE (WHICH
088000*    MUST BE A ZERO-PADDED 9(09)V99 DIGIT STRING) AND VIEWS IT
088100*    AS A NUMERIC FIELD WITHOUT ANY INTRINSIC FUNCTION CALL.
088200*-----------------------------------------------------------------
088300     MOVE    WK-C-OPERAND-VALUE (90:11) TO WK-C-OPERAND-NUM-TEXT.
088400
088500 G299-CONVERT-NUMERIC-OPERAND-EX.
088600     EXIT.
088700
088800*-----------------------------------------------------------------
088900 G300-LOOKUP-REF1-ROW.
089000*-----------------------------------------------------------------
089100     MOVE    ZERO                 TO    WK-C-LOOKUP1-COLUMNS-CNT.
089200     SET     WK-C-REF1-IX          TO    1.
089300     PERFORM G310-TEST-ONE-REF1-ROW
089400        THRU G319-TEST-ONE-REF1-ROW-EX
089500             UNTIL WK-C-REF1-IX > WK-C-REF1-COUNT.
089600
089700 G399-LOOKUP-REF1-ROW-EX.
089800     EXIT.
089900
090000*-----------------------------------------------------------------
090100 G310-TEST-ONE-REF1-ROW.
090200*-----------------------------------------------------------------
090300     IF      WK-C-REF1-KEY (WK-C-REF1-IX) =
090400             WK-C-MAIN-COLUMNS-COL (1)
090500             MOVE WK-C-REF1-TEXT (WK-C-REF1-IX) TO
090600                  WK-C-SPLIT-TEXT
090700             PERFORM E100-SPLIT-CSV-ROW
090800                THRU E199-SPLIT-CSV-ROW-EX
090900             MOVE WK-C-COLUMN-BUFFER TO WK-C-LOOKUP1-COLUMNS
091000             SET WK-C-REF1-IX TO WK-C-REF1-COUNT
091100     END-IF.
091200     SET     WK-C-REF1-IX          UP   BY 1.
091300
091400 G319-TEST-ONE-REF1-ROW-EX.
091500     EXIT.
091600
091700*-----------------------------------------------------------------
091800 G400-LOOKUP-REF2-ROW.
091900*-----------------------------------------------------------------
092000     MOVE    ZERO                 TO    WK-C-LOOKUP2-COLUMNS-CNT.
092100     SET     WK-C-REF2-IX          TO    1.
092200     PERFORM G410-TEST-ONE-REF2-ROW
092300        THRU G419-TEST-ONE-REF2-ROW-EX
092400             UNTIL WK-C-REF2-IX > WK-C-REF2-COUNT.
092500
092600 G499-LOOKUP-REF2-ROW-EX.
092700     EXIT.
092800
092900*-----------------------------------------------------------------
093000 G410-TEST-ONE-REF2-ROW.
093100*-----------------------------------------------------------------
093200     IF      WK-C-REF2-KEY (WK-C-REF2-IX) =
093300             WK-C-MAIN-COLUMNS-COL (1)
093400             MOVE WK-C-REF2-TEXT (WK-C-REF2-IX) TO
093500                  WK-C-SPLIT-TEXT
093600             PERFORM E100-SPLIT-CSV-ROW
093700                THRU E199-SPLIT-CSV-ROW-EX
093800             MOVE WK-C-COLUMN-BUFFER TO WK-C-LOOKUP2-COLUMNS
093900             SET WK-C-REF2-IX TO WK-C-REF2-COUNT
094000     END-IF.
094100     SET     WK-C-REF2-IX          UP   BY 1.
094200
094300 G419-TEST-ONE-REF2-ROW-EX.
094400     EXIT.
094500
094600*-----------------------------------------------------------------
094700 H100-WRITE-ONE-OUTPUT-ROW.
094800*    BUILDS ONE COMMA-DELIMITED LINE FROM THE SEVEN OUTFIELDS,
094900*    RIGHT-TRIMMING EACH ONE, AND WRITES IT TO RPT-OUT-FILE.
095000*-----------------------------------------------------------------
095100     MOVE    SPACES               TO    RPT-OUT-FILE-REC.
095200     MOVE    1                    TO    WK-C-SPLIT-COL-POS.
095300
095400     MOVE    1                    TO    WK-C-FIELD-IX.
095500     PERFORM H110-WRITE-ONE-FIELD
095600        THRU H119-WRITE-ONE-FIELD-EX
095700             UNTIL WK-C-FIELD-IX > 7.
095800
095900     WRITE   RPT-OUT-FILE-REC.
096000
096100 H199-WRITE-ONE-OUTPUT-ROW-EX.
096200     EXIT.
096300
096400*-----------------------------------------------------------------
096500 H110-WRITE-ONE-FIELD.
096600*-----------------------------------------------------------------
096700     MOVE    100                  TO    WK-C-TRIM-POS.
096800     PERFORM H120-BACK-UP-FIELD-POSITION
096900        THRU H129-BACK-UP-FIELD-POSITION-EX
097000             UNTIL WK-C-TRIM-POS < 1 OR
097100                   RPTOUT-FIELD (WK-C-FIELD-IX)
097200                       (WK-C-TRIM-POS:1) NOT = SPACE.
097300     MOVE    WK-C-TRIM-POS        TO    WK-C-TRIM-LEN.
097400     IF      WK-C-TRIM-LEN > 0
097500             STRING RPTOUT-FIELD (WK-C-FIELD-IX)
097600                    (1:WK-C-TRIM-LEN) DELIMITED BY SIZE
097700                    INTO RPT-OUT-FILE-REC
097800                    WITH POINTER WK-C-SPLIT-COL-POS
097900     END-IF.
098000     IF      WK-C-FIELD-IX < 7
098100             STRING "," DELIMITED BY SIZE
098200                    INTO RPT-OUT-FILE-REC
098300                    WITH POINTER WK-C-SPLIT-COL-POS
098400     END-IF.
098500     ADD     1                    TO    WK-C-FIELD-IX.
098600
098700 H119-WRITE-ONE-FIELD-EX.
098800     EXIT.
098900
099000*-----------------------------------------------------------------
099100 H120-BACK-UP-FIELD-POSITION.
099200*-----------------------------------------------------------------
099300     SUBTRACT 1                   FROM  WK-C-TRIM-POS.
099400
099500 H129-BACK-UP-FIELD-POSITION-EX.
099600     EXIT.
099700
099800*-----------------------------------------------------------------
099900 H200-APPEND-TRIMMED.
100000*    APPENDS THE CURRENT WK-C-OPERAND-VALUE, RIGHT-TRIMMED, ONTO
100100*    THE END OF WK-C-CONCAT-RESULT BEING BUILT FOR A STRING
100200*    RULE WITH MORE THAN ONE OPERAND.
100300*-----------------------------------------------------------------
100400     MOVE    100                  TO    WK-C-TRIM-POS.
100500     PERFORM H210-BACK-UP-OPERAND-POSITION
100600        THRU H219-BACK-UP-OPERAND-POSITION-EX
100700             UNTIL WK-C-TRIM-POS < 1 OR
100800                   WK-C-OPERAND-VALUE (WK-C-TRIM-POS:1) NOT =
100900                       SPACE.
101000     MOVE    WK-C-TRIM-POS        TO    WK-C-TRIM-LEN.
101100     IF      WK-C-TRIM-LEN > 0 AND WK-C-CONCAT-POS NOT > 100
101200             STRING WK-C-OPERAND-VALUE (1:WK-C-TRIM-LEN)
101300                    DELIMITED BY SIZE
101400                    INTO WK-C-CONCAT-RESULT
101500                    WITH POINTER WK-C-CONCAT-POS
101600     END-IF.
101700
101800 H299-APPEND-TRIMMED-EX.
101900     EXIT.
102000
102100*-----------------------------------------------------------------
102200 H210-BACK-UP-OPERAND-POSITION.
102300*-----------------------------------------------------------------
102400     SUBTRACT 1                   FROM  WK-C-TRIM-POS.
102500
102600 H219-BACK-UP-OPERAND-POSITION-EX.
102700     EXIT.
102800
102900*-----------------------------------------------------------------
103000 H300-LEFT-TRIM-OPERAND.
103100*    SHIFTS WK-C-OPERAND-VALUE LEFT PAST ANY LEADING SPACES.
103200*-----------------------------------------------------------------
103300     MOVE    1                    TO    WK-C-TRIM-POS.
103400     PERFORM H310-ADVANCE-OPERAND-POSITION
103500        THRU H319-ADVANCE-OPERAND-POSITION-EX
103600             UNTIL WK-C-TRIM-POS > 100 OR
103700                   WK-C-OPERAND-VALUE (WK-C-TRIM-POS:1) NOT =
103800                       SPACE.
103900     IF      WK-C-TRIM-POS > 1 AND WK-C-TRIM-POS NOT > 100
104000             MOVE WK-C-OPERAND-VALUE (WK-C-TRIM-POS:
104100                  101 - WK-C-TRIM-POS) TO WK-C-OPERAND-VALUE.
104200
104300 H399-LEFT-TRIM-OPERAND-EX.
104400     EXIT.
104500
104600*-----------------------------------------------------------------
104700 H310-ADVANCE-OPERAND-POSITION.
104800*-----------------------------------------------------------------
104900     ADD     1                    TO    WK-C-TRIM-POS.
105000
105100 H319-ADVANCE-OPERAND-POSITION-EX.
105200     EXIT.
105300
105400*-----------------------------------------------------------------
105500 H000-SAVE-OUTPUT-FILE-ROW.
105600*    BUILDS A NEW FIL-ID AND FILE NAME FOR THE JUST-WRITTEN
105700*    REPORT CSV AND STAMPS A NEW ROW ON RPTFIL. THE "SERIAL"
105800*    PORTION OF THE FILE NAME IS THE HOUSE SCHEME - DATE, TIME,
105900*    AND THE ROW COUNT FOR THIS RUN - RATHER THAN A TRUE UUID,
106000*    WHICH THIS COMPILER HAS NO BUILT-IN WAY TO PRODUCE.
106100*-----------------------------------------------------------------
106200     OPEN I-O RPTFIL.
106300     IF  NOT WK-C-SUCCESSFUL
106400         DISPLAY "RPTXFORM - OPEN FILE ERROR - RPTFIL"
106500         GO TO H099-SAVE-OUTPUT-FILE-ROW-EX.
106600
106700     COMPUTE WK-C-NEW-FIL-ID =
106800             (WK-C-RUN-TIME * 10000) + WK-C-ROW-COUNT.
106900
107000     MOVE    WK-C-NEW-FIL-ID      TO    RPTFIL-ID.
107100     STRING  WK-C-RUN-DATE DELIMITED BY SIZE
107200             "-"           DELIMITED BY SIZE
107300             WK-C-RUN-TIME DELIMITED BY SIZE
107400             "-RG.CSV"     DELIMITED BY SIZE
107500             INTO RPTFIL-NAME.
107600     MOVE    "REPORT-GENERATOR-OUTPUT" TO RPTFIL-ORIGIN.
107700     MOVE    "TEXT/CSV"           TO    RPTFIL-TYPE.
107800     MOVE    WK-C-PATH-OUT        TO    RPTFIL-PATH.
107900
108000     WRITE   RPTFIL-REC.
108100     CLOSE   RPTFIL.
108200
108300     MOVE    WK-C-NEW-FIL-ID      TO    WK-C-VXFRM-OUT-FIL-ID.
108400
108500 H099-SAVE-OUTPUT-FILE-ROW-EX.
108600     EXIT.
108700
108800******************************************************************
108900*************** END OF PROGRAM SOURCE - RPTXFORM ***************
109000******************************************************************
