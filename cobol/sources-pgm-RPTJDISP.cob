000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RPTJDISP.
000500 AUTHOR.         D LIM.
000600 INSTALLATION.   DATA CENTER OPERATIONS.
000700 DATE-WRITTEN.   25 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE JOB DISPATCH GATE FOR THE REPORT
001200*               GENERATION SUITE. RUN FROM THE POLLING JOB
001300*               SCHEDULE, IT BROWSES EVERY ROW ON RPTJOB LOOKING
001400*               FOR WORK THAT IS DUE TO RUN - EITHER A FRESH
001500*               QUEUED ROW OR A FAILED ROW THAT HAS CLEARED ITS
001600*               RETRY DELAY AND HAS NOT EXHAUSTED ITS RETRY
001700*               LIMIT. ELIGIBLE ROWS ARE MARKED RUNNING AND
001800*               HANDED TO RPTJEXEC ONE AT A TIME.
001900*NOTE        :  RETRY LIMIT AND RETRY DELAY ARE READ FROM
002000*               RPTGPAR ONCE PER RUN, NOT PER ROW.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* RG1A00 - LIMDES  - 25/02/1991 - INITIAL VERSION FOR THE RG
002600*                     REPORT SUITE.
002700*----------------------------------------------------------------*
002800* RG1B06 - TOHKW   - 16/09/1994 - CR-0475 DO NOT RE-DISPATCH A
002900*                     ROW THAT IS ALREADY RUNNING.
003000*----------------------------------------------------------------*
003100* RG1C05 - ODUYAK  - 19/11/1998 - Y2K REMEDIATION - ALL SCHEDULED
003200*                     AND RUN TIMES ARE EPOCH MILLISECOND COUNTS,
003300*                     NO 2-DIGIT YEAR COMPARISON IN THIS PROGRAM.
003400*----------------------------------------------------------------*
003500* RG2A08 - LAUKC   - 21/09/2004 - CR-0981 THE INCOMING-FILE
003600*                     ROUTING-KEY CHECK IS RETAINED BUT IS NOT
003700*                     ACTED ON FOR THIS RELEASE - ONE QUEUE ONLY.
003800*----------------------------------------------------------------*
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004700                    UPSI-0 IS RG-TEST-MODE-SWITCH.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT RPTJOB ASSIGN TO DATABASE-RPTJOB
005200            ORGANIZATION      IS INDEXED
005300            ACCESS MODE       IS DYNAMIC
005400            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005500            FILE STATUS       IS WK-C-FILE-STATUS.
005600
005700 EJECT
005800***************
005900 DATA DIVISION.
006000***************
006100 FILE SECTION.
006200**************
006300 FD  RPTJOB
006400     LABEL RECORDS ARE OMITTED
006500     DATA RECORD IS RPTJOB-REC.
006600 01  RPTJOB-REC.
006700     COPY RPTJOB.
006800
006900*************************
007000 WORKING-STORAGE SECTION.
007100*************************
007200 01  FILLER              PIC X(24)  VALUE
007300     "** PROGRAM RPTJDISP **".
007400
007500* ------------------ PROGRAM WORKING STORAGE -------------------*
007600 COPY FIL3090.
007700 01 WK-C-COMMON.
007800 COPY ASCMWS.
007900
008000* ----------------- LINKAGE AREAS FOR SUB-CALLS -----------------*
008100 01  WK-C-CALL-VGPAR.
008200 COPY VGPAR.
008300 01  WK-C-CALL-VEPOC.
008400 COPY VEPOC.
008500 01  WK-C-CALL-VJEXEC.
008600 COPY VJEXEC.
008700
008800* --------------- ROUTING-KEY ALTERNATE VIEW (DEAD) -------------*
008900* THE ROUTING KEY WAS CARRIED OVER FROM AN EARLIER DESIGN THAT
009000* SUPPORTED MORE THAN ONE QUEUE. IT IS STILL STAMPED ON EVERY
009100* ROW BUT THIS RELEASE OF THE GATE DOES NOT BRANCH ON IT.
009200 01  WK-C-ROUTING-KEY-WORK.
009300     05  WK-C-ROUTING-KEY-ALPHA   PIC X(10) VALUE "REPORTGEN ".
009400     05  WK-C-ROUTING-KEY-NUMVIEW REDEFINES
009500         WK-C-ROUTING-KEY-ALPHA   PIC 9(10).
009600 01  WK-C-NOW-EPOCH-WORK.
009700     05  WK-C-NOW-EPOCH-MS        PIC S9(15) COMP-3.
009800     05  WK-C-NOW-EPOCH-BRK REDEFINES WK-C-NOW-EPOCH-MS.
009900         10  FILLER               PIC S9(07).
010000         10  WK-C-NOW-EPOCH-LOW   PIC 9(08).
010100
010200 01  WK-C-DISPATCH-SCRATCH.
010300     05  WK-C-RETRY-LIMIT         PIC 9(03)  COMP-3.
010400     05  WK-C-RETRY-DELAY-MS      PIC S9(15) COMP-3.
010500     05  WK-C-ELIGIBLE-DUE-TIME   PIC S9(15) COMP-3.
010600     05  WK-C-ELIGIBLE-DUE-BRK REDEFINES WK-C-ELIGIBLE-DUE-TIME.
010700         10  FILLER               PIC S9(07).
010800         10  WK-C-ELIGIBLE-DUE-LOW PIC 9(08).
010900     05  WK-C-SCANNED-COUNT       PIC 9(07)  COMP-3 VALUE ZERO.
011000     05  WK-C-DISPATCHED-COUNT    PIC 9(07)  COMP-3 VALUE ZERO.
011100     05  WK-C-ELIGIBLE-SWITCH     PIC X(01).
011200         88  WK-C-IS-ELIGIBLE               VALUE "Y".
011300         88  WK-C-NOT-ELIGIBLE              VALUE "N".
011400     05  FILLER                   PIC X(01).
011500
011600 EJECT
011700********************************************
011800 PROCEDURE DIVISION.
011900********************************************
012000 MAIN-MODULE.
012100     PERFORM A000-INITIALISE-GATE
012200        THRU A099-INITIALISE-GATE-EX.
012300     PERFORM B000-DISPATCH-ELIGIBLE-JOBS
012400        THRU B099-DISPATCH-ELIGIBLE-JOBS-EX.
012500     PERFORM Z000-END-PROGRAM-ROUTINE
012600        THRU Z099-END-PROGRAM-ROUTINE-EX.
012700     GOBACK.
012800
012900*-----------------------------------------------------------------
013000 A000-INITIALISE-GATE.
013100*-----------------------------------------------------------------
013200     OPEN I-O RPTJOB.
013300     IF  NOT WK-C-SUCCESSFUL
013400         DISPLAY "RPTJDISP - OPEN FILE ERROR - RPTJOB"
013500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013600         GO TO Y900-ABNORMAL-TERMINATION.
013700
013800     MOVE    "RPTRETRYLM"         TO    WK-C-VGPAR-PARCD.
013900     CALL    "RPTXGPAR"           USING WK-C-VGPAR-RECORD.
014000     MOVE    WK-C-VGPAR-NUMVAL    TO    WK-C-RETRY-LIMIT.
014100
014200     MOVE    "RPTRETRYDL"         TO    WK-C-VGPAR-PARCD.
014300     CALL    "RPTXGPAR"           USING WK-C-VGPAR-RECORD.
014400     MOVE    WK-C-VGPAR-NUMVAL    TO    WK-C-RETRY-DELAY-MS.
014500
014600     MOVE    "N"                  TO    WK-C-VEPOC-MODE.
014700     CALL    "RPTXEPOC"           USING WK-C-VEPOC-RECORD.
014800     MOVE    WK-C-VEPOC-EPOCH-MS  TO    WK-C-NOW-EPOCH-MS.
014900
015000     MOVE    LOW-VALUES           TO    RPTJOB-REC.
015100     START   RPTJOB KEY IS NOT LESS THAN EXTERNALLY-DESCRIBED-KEY.
015200     IF      NOT WK-C-SUCCESSFUL
015300             SET  WK-C-END-OF-FILE TO TRUE.
015400
015500 A099-INITIALISE-GATE-EX.
015600     EXIT.
015700
015800 Y900-ABNORMAL-TERMINATION.
015900     PERFORM Z000-END-PROGRAM-ROUTINE
016000        THRU Z099-END-PROGRAM-ROUTINE-EX.
016100     EXIT PROGRAM.
016200
016300*-----------------------------------------------------------------
016400 B000-DISPATCH-ELIGIBLE-JOBS.
016500*-----------------------------------------------------------------
016600     PERFORM B100-READ-NEXT-JOB
016700        THRU B199-READ-NEXT-JOB-EX.
016800
016900     PERFORM B200-EVALUATE-AND-DISPATCH
017000        THRU B299-EVALUATE-AND-DISPATCH-EX
017100        UNTIL WK-C-END-OF-FILE.
017200
017300 B099-DISPATCH-ELIGIBLE-JOBS-EX.
017400     EXIT.
017500
017600*-----------------------------------------------------------------
017700 B100-READ-NEXT-JOB.
017800*-----------------------------------------------------------------
017900     READ    RPTJOB NEXT RECORD
018000             AT END
018100             SET     WK-C-END-OF-FILE TO TRUE.
018200
018300 B199-READ-NEXT-JOB-EX.
018400     EXIT.
018500
018600*-----------------------------------------------------------------
018700 B200-EVALUATE-AND-DISPATCH.
018800*-----------------------------------------------------------------
018900     ADD     1                    TO    WK-C-SCANNED-COUNT.
019000     SET     WK-C-NOT-ELIGIBLE    TO    TRUE.
019100
019200     IF      RPTJOB-STATUS = 2
019300             IF  RPTJOB-SDL-AT NOT GREATER THAN WK-C-NOW-EPOCH-MS
019400                 SET WK-C-IS-ELIGIBLE TO TRUE.
019500
019600     IF      RPTJOB-STATUS = 1
019700             IF  RPTJOB-ATTEMPTS < WK-C-RETRY-LIMIT
019800                 COMPUTE WK-C-ELIGIBLE-DUE-TIME =
019900                         RPTJOB-LAST-RAN-AT + WK-C-RETRY-DELAY-MS
020000                 IF  WK-C-ELIGIBLE-DUE-TIME NOT GREATER THAN
020100                     WK-C-NOW-EPOCH-MS
020200                     SET WK-C-IS-ELIGIBLE TO TRUE.
020300
020400     IF      WK-C-IS-ELIGIBLE
020500             PERFORM C100-MARK-RUNNING-AND-EXEC
020600                THRU C199-MARK-RUNNING-AND-EXEC-EX.
020700
020800     PERFORM B100-READ-NEXT-JOB
020900        THRU B199-READ-NEXT-JOB-EX.
021000
021100 B299-EVALUATE-AND-DISPATCH-EX.
021200     EXIT.
021300
021400*-----------------------------------------------------------------
021500 C100-MARK-RUNNING-AND-EXEC.
021600*-----------------------------------------------------------------
021700     MOVE    3                    TO    RPTJOB-STATUS.
021800     MOVE    WK-C-NOW-EPOCH-MS    TO    RPTJOB-LAST-RAN-AT.
021900     MOVE    "RPTJDISP"           TO    RPTJOB-LAST-RAN-BY.
022000
022100     REWRITE RPTJOB-REC.
022200     IF      NOT WK-C-SUCCESSFUL
022300             DISPLAY "RPTJDISP - REWRITE ERROR - RPTJOB"
022400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022500             GO TO C199-MARK-RUNNING-AND-EXEC-EX.
022600
022700     ADD     1                    TO    WK-C-DISPATCHED-COUNT.
022800     MOVE    RPTJOB-UID           TO    WK-C-VJEXEC-JOB-UID.
022900     CALL    "RPTJEXEC"           USING WK-C-VJEXEC-RECORD.
023000
023100 C199-MARK-RUNNING-AND-EXEC-EX.
023200     EXIT.
023300
023400*-----------------------------------------------------------------
023500 Z000-END-PROGRAM-ROUTINE.
023600*-----------------------------------------------------------------
023700     DISPLAY "RPTJDISP - JOBS SCANNED    " WK-C-SCANNED-COUNT.
023800     DISPLAY "RPTJDISP - JOBS DISPATCHED " WK-C-DISPATCHED-COUNT.
023900     CLOSE   RPTJOB.
024000     IF      NOT WK-C-SUCCESSFUL
024100             DISPLAY "RPTJDISP - CLOSE FILE ERROR - RPTJOB"
024200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
024300
024400 Z099-END-PROGRAM-ROUTINE-EX.
024500     EXIT.
024600
024700******************************************************************
024800*************** END OF PROGRAM SOURCE - RPTJDISP ***************
024900******************************************************************
