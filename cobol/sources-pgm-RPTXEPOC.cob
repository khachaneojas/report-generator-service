000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RPTXEPOC.
000500 AUTHOR.         R PATERSON.
000600 INSTALLATION.   DATA CENTER OPERATIONS.
000700 DATE-WRITTEN.   11 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS ROUTINE RETURNS THE CURRENT UTC TIME AS A
001200*               COUNT OF MILLISECONDS SINCE 1970-01-01 (MODE
001300*               "N"), OR CONVERTS A SUPPLIED CCYYMMDD/HHMMSS
001400*               PAIR TO THE SAME UNITS (MODE "C"). USED BY THE
001500*               JOB SCHEDULING AND DISPATCH ROUTINES SO THAT ALL
001600*               OF THE RG SUITE AGREES ON ONE CLOCK.
001700*NOTE        :  SAME SHAPE AS THE OLD TRFXPARA LOOKUP/CONVERT
001800*               ROUTINE, ADAPTED TO DO JULIAN ARITHMETIC RATHER
001900*               THAN A TABLE LOOKUP.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* RG1A00 - PATERSN - 11/02/1991 - INITIAL VERSION FOR THE RG
002500*                     REPORT SUITE.
002600*----------------------------------------------------------------*
002700* RG1B04 - TOHKW   - 02/09/1994 - CR-0467 ADD MODE "C" CONVERT
002800*                     PATH FOR THE SCHEDULE-TIME CALCULATIONS.
002900*----------------------------------------------------------------*
003000* RG1C03 - ODUYAK  - 19/11/1998 - Y2K REMEDIATION - JULIAN DAY
003100*                     NUMBER FORMULA USES A FULL 4-DIGIT YEAR
003200*                     THROUGHOUT, NO 2-DIGIT YEAR WINDOWING.
003300*----------------------------------------------------------------*
003400* RG2A06 - LAUKC   - 07/09/2004 - CR-0981 GUARD AGAINST A MISSING
003500*                     EPOCH1970 ROW IN RPTJULN AT THE DISPATCH
003600*                     GATE'S NEXT-RUN CALCULATION.
003700*----------------------------------------------------------------*
003800* RG2B06 - VANCEM  - 11/07/2011 - CR-1142 MODE "C" CONVERT WAS
003900*                     MOVING THE WHOLE 6-DIGIT CC-TIME VALUE INTO
004000*                     THE 2-DIGIT HH SUBFIELD, ALWAYS LEAVING MI
004100*                     AND SS UNSET. ADDED A PROPER HH/MI/SS
004200*                     BREAKOUT OF CC-TIME SO THE SCHEDULED-AT
004300*                     INSTANT RPTXSCHD STORES IS ACTUALLY RIGHT.
004400*----------------------------------------------------------------*
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT RPTJULN ASSIGN TO DATABASE-RPTJULN
005700            ORGANIZATION      IS INDEXED
005800            ACCESS MODE       IS RANDOM
005900            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
006000            FILE STATUS       IS WK-C-FILE-STATUS.
006100
006200 EJECT
006300***************
006400 DATA DIVISION.
006500***************
006600 FILE SECTION.
006700**************
006800 FD  RPTJULN
006900     LABEL RECORDS ARE OMITTED
007000     DATA RECORD IS RPTJULN-REC.
007100 01  RPTJULN-REC.
007200     COPY RPTJULN.
007300
007400*************************
007500 WORKING-STORAGE SECTION.
007600*************************
007700 01  FILLER              PIC X(24)  VALUE
007800     "** PROGRAM RPTXEPOC **".
007900
008000* ------------------ PROGRAM WORKING STORAGE -------------------*
008100 COPY FIL3090.
008200 01 WK-C-COMMON.
008300 COPY ASCMWS.
008400
008500* --------- DATE/TIME/JDN ALTERNATE VIEWS (LOCAL TO PGM) --------*
008600 01  WK-C-DATE-WORK.
008700     05  WK-C-DATE-NUM            PIC 9(08).
008800     05  WK-C-DATE-BRK  REDEFINES WK-C-DATE-NUM.
008900         10  WK-C-DATE-CCYY       PIC 9(04).
009000         10  WK-C-DATE-MM         PIC 9(02).
009100         10  WK-C-DATE-DD         PIC 9(02).
009200 01  WK-C-TIME-WORK.
009300     05  WK-C-TIME-NUM            PIC 9(08).
009400     05  WK-C-TIME-BRK  REDEFINES WK-C-TIME-NUM.
009500         10  WK-C-TIME-HH         PIC 9(02).
009600         10  WK-C-TIME-MI         PIC 9(02).
009700         10  WK-C-TIME-SS         PIC 9(02).
009800         10  WK-C-TIME-HH-FILL    PIC 9(02).
009900* RG2B06 - CC-TIME COMES IN OFF WK-C-VEPOC-CC-TIME AS HHMMSS
010000*          (PIC 9(06)) - GIVE IT ITS OWN BREAKOUT HERE SO MODE
010100*          "C" DOES NOT MOVE THE WHOLE 6-DIGIT VALUE STRAIGHT
010200*          INTO THE 2-DIGIT HH SUBFIELD ABOVE.
010300 01  WK-C-CCTIME-WORK.
010400     05  WK-C-CCTIME-NUM          PIC 9(06).
010500     05  WK-C-CCTIME-BRK REDEFINES WK-C-CCTIME-NUM.
010600         10  WK-C-CCTIME-HH       PIC 9(02).
010700         10  WK-C-CCTIME-MI       PIC 9(02).
010800         10  WK-C-CCTIME-SS       PIC 9(02).
010900 01  WK-C-JULN-KEY-WORK.
011000     05  WK-C-JULN-KEY-ALPHA      PIC X(09) VALUE "EPOCH1970".
011100     05  WK-C-JULN-KEY-NUMVIEW REDEFINES WK-C-JULN-KEY-ALPHA
011200                                  PIC X(09).
011300
011400* ------------------------ JDN SCRATCH AREA ---------------------*
011500 01  WK-C-JDN-SCRATCH.
011600     05  WK-C-JDN-A               PIC S9(08) COMP-3.
011700     05  WK-C-JDN-Y               PIC S9(08) COMP-3.
011800     05  WK-C-JDN-M               PIC S9(08) COMP-3.
011900     05  WK-C-JDN-VALUE           PIC S9(08) COMP-3.
012000     05  WK-C-EPOCH-DAYS          PIC S9(08) COMP-3.
012100     05  WK-C-EPOCH-SECS-OF-DAY   PIC S9(08) COMP-3.
012200     05  WK-C-CALL-COUNT          PIC 9(05)  COMP-3 VALUE ZERO.
012300     05  FILLER                   PIC X(01).
012400
012500 EJECT
012600 LINKAGE SECTION.
012700*****************
012800 COPY VEPOC.
012900 EJECT
013000********************************************
013100 PROCEDURE DIVISION USING WK-C-VEPOC-RECORD.
013200********************************************
013300 MAIN-MODULE.
013400     PERFORM A000-PROCESS-CALLED-ROUTINE
013500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013600     PERFORM Z000-END-PROGRAM-ROUTINE
013700        THRU Z099-END-PROGRAM-ROUTINE-EX.
013800     GOBACK.
013900
014000*-----------------------------------------------------------------
014100 A000-PROCESS-CALLED-ROUTINE.
014200*-----------------------------------------------------------------
014300     ADD     1                    TO    WK-C-CALL-COUNT.
014400     OPEN INPUT RPTJULN.
014500     IF  NOT WK-C-SUCCESSFUL
014600         DISPLAY "RPTXEPOC - OPEN FILE ERROR - RPTJULN"
014700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014800         GO TO Y900-ABNORMAL-TERMINATION.
014900
015000     MOVE    ZERO                 TO    WK-C-VEPOC-EPOCH-MS.
015100     MOVE    SPACES               TO    WK-C-VEPOC-ERROR-CD.
015200
015300     IF      WK-C-VEPOC-MODE = "N"
015400             ACCEPT  WK-C-DATE-NUM     FROM  DATE YYYYMMDD
015500             ACCEPT  WK-C-TIME-NUM     FROM  TIME
015600     ELSE
015700         IF  WK-C-VEPOC-MODE = "C"
015800             MOVE    WK-C-VEPOC-CC-DATE  TO    WK-C-DATE-NUM
015900             MOVE    WK-C-VEPOC-CC-TIME  TO    WK-C-CCTIME-NUM
016000             MOVE    WK-C-CCTIME-HH     TO    WK-C-TIME-HH
016100             MOVE    WK-C-CCTIME-MI     TO    WK-C-TIME-MI
016200             MOVE    WK-C-CCTIME-SS     TO    WK-C-TIME-SS
016300             MOVE    ZERO               TO    WK-C-TIME-HH-FILL
016400         ELSE
016500             MOVE    "RG0261"           TO    WK-C-VEPOC-ERROR-CD
016600             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
016700
016800     PERFORM B100-COMPUTE-EPOCH-MS
016900        THRU B199-COMPUTE-EPOCH-MS-EX.
017000
017100 A099-PROCESS-CALLED-ROUTINE-EX.
017200     EXIT.
017300
017400 Y900-ABNORMAL-TERMINATION.
017500     PERFORM Z000-END-PROGRAM-ROUTINE
017600        THRU Z099-END-PROGRAM-ROUTINE-EX.
017700     EXIT PROGRAM.
017800
017900*-----------------------------------------------------------------
018000 B100-COMPUTE-EPOCH-MS.
018100*    JULIAN DAY NUMBER FORMULA (FLIEGEL & VAN FLANDERN), THEN
018200*    SUBTRACT THE JDN OF 1970-01-01 HELD ON RPTJULN SO THAT WE
018300*    NEVER CARRY THAT CONSTANT AS A LITERAL IN THIS PROGRAM.
018400*-----------------------------------------------------------------
018500     COMPUTE WK-C-JDN-A  ROUNDED =
018600             (14 - WK-C-DATE-MM) / 12.
018700     COMPUTE WK-C-JDN-Y  ROUNDED =
018800             WK-C-DATE-CCYY + 4800 - WK-C-JDN-A.
018900     COMPUTE WK-C-JDN-M  ROUNDED =
019000             WK-C-DATE-MM + (12 * WK-C-JDN-A) - 3.
019100
019200     COMPUTE WK-C-JDN-VALUE =
019300             WK-C-DATE-DD
019400           + ((153 * WK-C-JDN-M) + 2) / 5
019500           + (365 * WK-C-JDN-Y)
019600           + (WK-C-JDN-Y / 4)
019700           - (WK-C-JDN-Y / 100)
019800           + (WK-C-JDN-Y / 400)
019900           - 32045.
020000
020100     MOVE    WK-C-JULN-KEY-ALPHA  TO    RPTJULN-KEY.
020200     READ    RPTJULN KEY IS EXTERNALLY-DESCRIBED-KEY.
020300
020400     IF      NOT WK-C-SUCCESSFUL
020500             MOVE "RG0262"        TO    WK-C-VEPOC-ERROR-CD
020600             GO TO B199-COMPUTE-EPOCH-MS-EX.
020700
020800     COMPUTE WK-C-EPOCH-DAYS =
020900             WK-C-JDN-VALUE - RPTJULN-BASE-JDN.
021000
021100     COMPUTE WK-C-EPOCH-SECS-OF-DAY =
021200             (WK-C-TIME-HH * 3600)
021300           + (WK-C-TIME-MI * 60)
021400           + WK-C-TIME-SS.
021500
021600     COMPUTE WK-C-VEPOC-EPOCH-MS =
021700             (WK-C-EPOCH-DAYS * 86400000)
021800           + (WK-C-EPOCH-SECS-OF-DAY * 1000).
021900
022000 B199-COMPUTE-EPOCH-MS-EX.
022100     EXIT.
022200
022300*-----------------------------------------------------------------
022400 Z000-END-PROGRAM-ROUTINE.
022500*-----------------------------------------------------------------
022600     CLOSE   RPTJULN.
022700     IF      NOT WK-C-SUCCESSFUL
022800             DISPLAY "RPTXEPOC - CLOSE FILE ERROR - RPTJULN"
022900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
023000
023100 Z099-END-PROGRAM-ROUTINE-EX.
023200     EXIT.
023300
023400******************************************************************
023500*************** END OF PROGRAM SOURCE - RPTXEPOC ***************
023600******************************************************************
