000100* HISTORY OF MODIFICATION:
000200* ==========================================================================
000300* TAG NAME    DATE        DESCRIPTION
000400* --------------------------------------------------------------------------
000500* RG1A00 PATERSN 03/02/1991 - INITIAL VERSION - 7 FIXED OUTPUT SLOTS
000600*                             PER THE OUTFIELD1..OUTFIELD7 CONTRACT.
000700* --------------------------------------------------------------------------
000800 01 RPTOUT-RECORD.
000900     05 RPTOUT-FIELD  OCCURS 7 TIMES PIC X(100).
001000*                        OUTFIELDn, n = TFM-FIELD (1..7)
001100     05 RPTOUT-LINE REDEFINES RPTOUT-FIELD.
001200        10 RPTOUT-OUTFIELD1      PIC X(100).
001300        10 RPTOUT-OUTFIELD2      PIC X(100).
001400        10 RPTOUT-OUTFIELD3      PIC X(100).
001500        10 RPTOUT-OUTFIELD4      PIC X(100).
001600        10 RPTOUT-OUTFIELD5      PIC X(100).
001700        10 RPTOUT-OUTFIELD6      PIC X(100).
001800        10 RPTOUT-OUTFIELD7      PIC X(100).
001900     05 FILLER                   PIC X(07).
