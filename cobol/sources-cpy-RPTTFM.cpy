000100* RPTTFM.CPYBK
000200     05 RPTTFM-RECORD        PIC X(2480).
000300        RG2A01* 05 RPTTFM-RECORD        PIC X(2508).
000400* I-O FORMAT:RPTTFMR  FROM FILE RPTTFM   OF LIBRARY RPTLIB
000500*
000600     05 RPTTFMR  REDEFINES RPTTFM-RECORD.
000700     06 RPTTFM-ID              PIC 9(09) COMP-3.
000800*                        SURROGATE KEY
000900     06 RPTTFM-FIELD           PIC 9(01) COMP-3.
001000*                        OUTPUT FIELD CODE 1..7 -> OUTFIELD1..7
001100     06 RPTTFM-OPT             PIC 9(01) COMP-3.
001200*                        OPERATION TYPE 0=STRING 1=MATH 2=FUNC
001300     06 RPTTFM-EXP             PIC X(500).
001400*                        EXPRESSION / TEMPLATE STRING
001500     06 RPTTFM-DATA.
001600     08 RPTTFM-DATA-TEXT       PIC X(2000).
001700*                        RAW JSON PARAMETER TEXT (PERSISTED FORM)
001800*
001900* I-O FORMAT:RPTTFMD  WORKING REDEFINITION OF RPTTFM-DATA-TEXT
002000* USED BY RPTXFORM TO RESOLVE SOURCE COLUMNS WITHOUT A JSON
002100* SCANNER - THE PARAMETER AREA IS MAINTAINED IN THIS FIXED
002200* LAYOUT BY THE CONFIGURATION SCREEN THAT WRITES RPTTFM.
002300*
002400     06 RPTTFM-DATA-FIELDS REDEFINES RPTTFM-DATA.
002500     08 RPTTFM-OPERAND-CNT     PIC 9(01) COMP-3.
002600*                        NUMBER OF SOURCE-COLUMN OPERANDS (0-3)
002700     08 RPTTFM-OPERAND  OCCURS 3 TIMES.
002800*                        TABLE A IND - OPERAND SOURCE/COLUMN
002900     10 RPTTFM-OPD-SRC      PIC X(02).
003000*                        SM=MAIN ROW  S1=REFERENCE-1  S2=REFERENCE-2
003100     10 RPTTFM-OPD-COLNO    PIC 9(02) COMP-3.
003200*                        COLUMN NUMBER WITHIN THE SOURCE ROW
003300     08 RPTTFM-OPERATOR-CD     PIC X(01).
003400*                        TABLE B1 IND - MATH OPERATOR + - * /
003500     08 RPTTFM-FUNC-NAME       PIC X(10).
003600*                        TABLE B2 IND - UPPER/LOWER/TRIM/DATEFMT
003700     08 FILLER                 PIC X(1965).
003800*                        TABLE F2 IND - RESERVED FOR FUTURE RULES
