000100******************************************************************
000200* ASCMWS.CPYBK
000300* COMMON FILE STATUS WORK AREA AND CONDITION NAMES, SHARED BY
000400* EVERY RPT* PROGRAM THAT OPENS AN INDEXED OR LINE SEQUENTIAL
000500* FILE.  COPY THIS BOOK ONCE PER PROGRAM, UNDER WK-C-COMMON.
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800******************************************************************
000900* RG1A00 - PATERSN - 03/02/1991 - INITIAL VERSION FOR THE RPT
001000*                     REPORT GENERATION SUITE.
001100*----------------------------------------------------------------*
001200* RG1C02 - ODUYAK  - 19/11/1998 - Y2K REMEDIATION - NO DATE
001300*                     FIELDS IN THIS COPYBOOK, REVIEWED AND
001400*                     SIGNED OFF, NO CHANGE REQUIRED.
001500*----------------------------------------------------------------*
001600     05  WK-C-FILE-STATUS            PIC X(02).
001700     88  WK-C-SUCCESSFUL                  VALUE "00".
001800     88  WK-C-DUPLICATE-SUCCESSFUL        VALUE "02".
001900     88  WK-C-END-OF-FILE                 VALUE "10".
002000     88  WK-C-DUPLICATE-KEY               VALUE "22".
002100     88  WK-C-RECORD-NOT-FOUND             VALUE "23".
002200     88  WK-C-BOUNDARY-VIOLATION          VALUE "34".
002300     88  WK-C-FILE-NOT-AVAILABLE          VALUE "41".
002400     05  WK-C-FILE-STATUS-2           PIC X(02).
002500     05  FILLER                       PIC X(01).
