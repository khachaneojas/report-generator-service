000100******************************************************************
000200* VEPOC.CPYBK
000300* LINKAGE AREA FOR CALLED ROUTINE RPTXEPOC - UTC EPOCH
000400* MILLISECOND CLOCK / CONVERTER.
000500******************************************************************
000600 01  WK-C-VEPOC-RECORD.
000700     05  WK-C-VEPOC-INPUT.
000800         10  WK-C-VEPOC-MODE         PIC X(01).
000900*                "N" = NOW   "C" = CONVERT SUPPLIED DATE/TIME
001000         10  WK-C-VEPOC-CC-DATE      PIC 9(08).
001100*                YYYYMMDD, USED WHEN MODE = "C"
001200         10  WK-C-VEPOC-CC-TIME      PIC 9(06).
001300*                HHMMSS, USED WHEN MODE = "C"
001400     05  WK-C-VEPOC-OUTPUT.
001500         10  WK-C-VEPOC-EPOCH-MS     PIC 9(15) COMP-3.
001600         10  WK-C-VEPOC-ERROR-CD     PIC X(02).
001700     05  FILLER                      PIC X(01).
