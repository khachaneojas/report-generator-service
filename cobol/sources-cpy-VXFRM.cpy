000100******************************************************************
000200* VXFRM.CPYBK
000300* LINKAGE AREA FOR CALLED ROUTINE RPTXFORM - THE FIELD
000400* TRANSFORMATION ENGINE, ONE CALL PER JOB RUN.
000500******************************************************************
000600 01  WK-C-VXFRM-RECORD.
000700     05  WK-C-VXFRM-INPUT.
000800         10  WK-C-VXFRM-JOB-UID      PIC X(40).
000900     05  WK-C-VXFRM-OUTPUT.
001000         10  WK-C-VXFRM-SUCCESS-FL   PIC X(01).
001100*                "Y" = REPORT WRITTEN, "N" = ENGINE-LEVEL FAILURE
001200         10  WK-C-VXFRM-OUT-FIL-ID   PIC 9(09) COMP-3.
001300     05  FILLER                      PIC X(01).
