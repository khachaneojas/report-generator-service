000100******************************************************************
000200* VFVAL.CPYBK
000300* LINKAGE AREA FOR CALLED ROUTINE RPTXFVAL - FILE CLASSIFICATION
000400* AND VALIDATION OF AN UPLOADED MAIN + REFERENCE FILE SET.
000500******************************************************************
000600 01  WK-C-VFVAL-RECORD.
000700     05  WK-C-VFVAL-INPUT.
000800         10  WK-C-VFVAL-FILE-COUNT    PIC 9(01) COMP-3.
000900*                TOTAL FILES IN THE SET, MAIN + 0-2 REFERENCE
001000         10  WK-C-VFVAL-FILE-DTL  OCCURS 3 TIMES
001100                                   INDEXED BY WK-C-VFVAL-IX.
001200             15  WK-C-VFVAL-EXTENSION     PIC X(04).
001300*                LOWER-CASE EXTENSION WITHOUT THE LEADING DOT
001400             15  WK-C-VFVAL-SIZE-BYTES    PIC 9(12) COMP-3.
001500     05  WK-C-VFVAL-OUTPUT.
001600         10  WK-C-VFVAL-ERROR-CD      PIC X(02).
001700*                SPACES = VALID      RG=NOMAIN  RS=TOOBIG  RX=BADEXT
001800         10  WK-C-VFVAL-FAMILY        PIC X(05).
001900*                CSV / XLSX / JSON / SPACES (NONE - MIXED SET)
002000         10  WK-C-VFVAL-ELIGIBLE      PIC X(01).
002100*                "Y" WHEN FAMILY = CSV, SCHEDULE JOB THIS RUN
002200     05  FILLER                       PIC X(01).
