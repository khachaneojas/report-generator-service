000100******************************************************************
000200* VJEXEC.CPYBK
000300* LINKAGE AREA FOR CALLED ROUTINE RPTJEXEC - JOB EXECUTOR,
000400* RUNS THE FIELD TRANSFORMATION ENGINE FOR ONE QUEUED JOB.
000500******************************************************************
000600 01  WK-C-VJEXEC-RECORD.
000700     05  WK-C-VJEXEC-INPUT.
000800         10  WK-C-VJEXEC-JOB-UID     PIC X(40).
000900     05  WK-C-VJEXEC-OUTPUT.
001000         10  WK-C-VJEXEC-STATUS      PIC 9(01) COMP-3.
001100         10  WK-C-VJEXEC-ERROR-CD    PIC X(02).
001200     05  FILLER                      PIC X(01).
