000100******************************************************************
000200* VSCHD.CPYBK
000300* LINKAGE AREA FOR CALLED ROUTINE RPTXSCHD - JOB SCHEDULING /
000400* ENQUEUE FOR ONE UPLOADED FILE SET.
000500******************************************************************
000600 01  WK-C-VSCHD-RECORD.
000700     05  WK-C-VSCHD-INPUT.
000800         10  WK-C-VSCHD-MAIN-FIL-ID    PIC 9(09) COMP-3.
000900         10  WK-C-VSCHD-REF-COUNT      PIC 9(01) COMP-3.
001000         10  WK-C-VSCHD-REF-FIL-ID  OCCURS 2 TIMES
001100                                     PIC 9(09) COMP-3.
001200         10  WK-C-VSCHD-JOB-TYPE       PIC 9(01) COMP-3.
001300     05  WK-C-VSCHD-OUTPUT.
001400         10  WK-C-VSCHD-JOB-UID        PIC X(40).
001500         10  WK-C-VSCHD-ERROR-CD       PIC X(02).
001600     05  FILLER                        PIC X(01).
