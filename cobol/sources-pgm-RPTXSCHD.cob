000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RPTXSCHD.
000500 AUTHOR.         R PATERSON.
000600 INSTALLATION.   DATA CENTER OPERATIONS.
000700 DATE-WRITTEN.   18 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS ROUTINE ENQUEUES ONE RUN OF THE REPORT
001200*               GENERATION JOB. IT READS THE CONFIGURED DAILY
001300*               RUN TIME FROM RPTGPAR, WORKS OUT WHETHER TODAY'S
001400*               SLOT HAS ALREADY PASSED, AND WRITES ONE ROW TO
001500*               RPTJOB WITH STATUS QUEUED AND A SCHEDULED-AT
001600*               INSTANT OF EITHER TODAY OR TOMORROW.
001700*NOTE        :  CALLS RPTXGPAR FOR THE CONFIGURED RUN TIME AND
001800*               RPTXEPOC TO TURN A CALENDAR DATE/TIME INTO THE
001900*               EPOCH MILLISECOND VALUE STORED ON THE JOB ROW.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* RG1A00 - PATERSN - 18/02/1991 - INITIAL VERSION FOR THE RG
002500*                     REPORT SUITE.
002600*----------------------------------------------------------------*
002700* RG1B05 - TOHKW   - 09/09/1994 - CR-0471 ENFORCE A MAXIMUM OF
002800*                     TWO REFERENCE FILES PER JOB ROW.
002900*----------------------------------------------------------------*
003000* RG1C04 - ODUYAK  - 19/11/1998 - Y2K REMEDIATION - JOB-UID IS
003100*                     BUILT FROM A FULL 4-DIGIT YEAR, NO 2-DIGIT
003200*                     YEAR COMPONENT CARRIED FORWARD.
003300*----------------------------------------------------------------*
003400* RG2A07 - LAUKC   - 14/09/2004 - CR-0981 ONLY ONE JOB TYPE IS
003500*                     SUPPORTED AT THIS TIME - REPORT-GENERATOR.
003600*----------------------------------------------------------------*
003700* RG2B05 - VANCEM   - 11/07/2011 - CR-1142 JOB ROW WAS BEING
003800*                     WRITTEN WITH RPTJOB-NAME BLANK AND
003900*                     RPTJOB-TYPE = 1, BUT THE ONLY 88-LEVEL ON
004000*                     RPTJOB-TYPE (RPTJOB-TY-REPORT-GENERATOR) IS
004100*                     VALUE 0. STAMP THE NAME AND THE CORRECT
004200*                     TYPE CODE SO THE ROW MATCHES ITS OWN LAYOUT.
004300*----------------------------------------------------------------*
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT RPTJOB ASSIGN TO DATABASE-RPTJOB
005600            ORGANIZATION      IS INDEXED
005700            ACCESS MODE       IS RANDOM
005800            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000
006100 EJECT
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600**************
006700 FD  RPTJOB
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS RPTJOB-REC.
007000 01  RPTJOB-REC.
007100     COPY RPTJOB.
007200
007300*************************
007400 WORKING-STORAGE SECTION.
007500*************************
007600 01  FILLER              PIC X(24)  VALUE
007700     "** PROGRAM RPTXSCHD **".
007800
007900* ------------------ PROGRAM WORKING STORAGE -------------------*
008000 COPY FIL3090.
008100 01 WK-C-COMMON.
008200 COPY ASCMWS.
008300
008400* ----------------- LINKAGE AREAS FOR SUB-CALLS -----------------*
008500 01  WK-C-CALL-VGPAR.
008600 COPY VGPAR.
008700 01  WK-C-CALL-VEPOC.
008800 COPY VEPOC.
008900
009000* --------- DATE/TIME/UID ALTERNATE VIEWS (LOCAL TO PGM) --------*
009100 01  WK-C-TODAY-WORK.
009200     05  WK-C-TODAY-NUM           PIC 9(08).
009300     05  WK-C-TODAY-BRK  REDEFINES WK-C-TODAY-NUM.
009400         10  WK-C-TODAY-CCYY      PIC 9(04).
009500         10  WK-C-TODAY-MM        PIC 9(02).
009600         10  WK-C-TODAY-DD        PIC 9(02).
009700 01  WK-C-NOW-TIME-WORK.
009800     05  WK-C-NOW-TIME-NUM        PIC 9(08).
009900     05  WK-C-NOW-TIME-BRK REDEFINES WK-C-NOW-TIME-NUM.
010000         10  WK-C-NOW-HH          PIC 9(02).
010100         10  WK-C-NOW-MI          PIC 9(02).
010200         10  WK-C-NOW-SS          PIC 9(02).
010300         10  WK-C-NOW-HH-FILL     PIC 9(02).
010400 01  WK-C-JOB-UID-WORK.
010500     05  WK-C-JOB-UID-ALPHA       PIC X(40).
010600     05  WK-C-JOB-UID-NUMVIEW REDEFINES WK-C-JOB-UID-ALPHA.
010700         10  WK-C-JOB-UID-PREFIX  PIC X(02).
010800         10  WK-C-JOB-UID-DATE    PIC 9(08).
010900         10  WK-C-JOB-UID-TIME    PIC 9(08).
011000         10  WK-C-JOB-UID-SEQ     PIC 9(05).
011100         10  FILLER               PIC X(17).
011200
011300 01  WK-C-SCHD-SCRATCH.
011400     05  WK-C-SCHD-RUN-HHMM       PIC 9(04)  COMP-3.
011500     05  WK-C-SCHD-NOW-HHMM       PIC 9(04)  COMP-3.
011600     05  WK-C-SCHD-DAYS-AHEAD     PIC 9(01)  COMP-3.
011700     05  WK-C-CALL-COUNT          PIC 9(05)  COMP-3 VALUE ZERO.
011800     05  FILLER                   PIC X(01).
011900
012000 EJECT
012100 LINKAGE SECTION.
012200*****************
012300 COPY VSCHD.
012400 EJECT
012500********************************************
012600 PROCEDURE DIVISION USING WK-C-VSCHD-RECORD.
012700********************************************
012800 MAIN-MODULE.
012900     PERFORM A000-PROCESS-CALLED-ROUTINE
013000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013100     PERFORM Z000-END-PROGRAM-ROUTINE
013200        THRU Z099-END-PROGRAM-ROUTINE-EX.
013300     GOBACK.
013400
013500*-----------------------------------------------------------------
013600 A000-PROCESS-CALLED-ROUTINE.
013700*-----------------------------------------------------------------
013800     ADD     1                    TO    WK-C-CALL-COUNT.
013900     OPEN I-O RPTJOB.
014000     IF  NOT WK-C-SUCCESSFUL
014100         DISPLAY "RPTXSCHD - OPEN FILE ERROR - RPTJOB"
014200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014300         GO TO Y900-ABNORMAL-TERMINATION.
014400
014500     MOVE    SPACES               TO    WK-C-VSCHD-JOB-UID.
014600     MOVE    SPACES               TO    WK-C-VSCHD-ERROR-CD.
014700
014800     MOVE    "RPTSCHDTM"          TO    WK-C-VGPAR-PARCD.
014900     CALL    "RPTXGPAR"           USING WK-C-VGPAR-RECORD.
015000     IF      WK-C-VGPAR-ERROR-CD NOT = SPACES
015100             MOVE "RG0271"        TO    WK-C-VSCHD-ERROR-CD
015200             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
015300     MOVE    WK-C-VGPAR-NUMVAL    TO    WK-C-SCHD-RUN-HHMM.
015400
015500     MOVE    "N"                  TO    WK-C-VEPOC-MODE.
015600     CALL    "RPTXEPOC"           USING WK-C-VEPOC-RECORD.
015700
015800     ACCEPT  WK-C-TODAY-NUM       FROM  DATE YYYYMMDD.
015900     ACCEPT  WK-C-NOW-TIME-NUM    FROM  TIME.
016000     COMPUTE WK-C-SCHD-NOW-HHMM = (WK-C-NOW-HH * 100) +
016100             WK-C-NOW-MI.
016200
016300     IF      WK-C-SCHD-NOW-HHMM  < WK-C-SCHD-RUN-HHMM
016400             MOVE 0               TO    WK-C-SCHD-DAYS-AHEAD
016500     ELSE
016600             MOVE 1               TO    WK-C-SCHD-DAYS-AHEAD.
016700
016800     PERFORM B100-BUILD-NEXT-RUN-INSTANT
016900        THRU B199-BUILD-NEXT-RUN-INSTANT-EX.
017000
017100     PERFORM C100-BUILD-JOB-ROW
017200        THRU C199-BUILD-JOB-ROW-EX.
017300
017400     WRITE   RPTJOB-REC.
017500     IF      NOT WK-C-SUCCESSFUL
017600             MOVE "RG0272"        TO    WK-C-VSCHD-ERROR-CD
017700             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
017800
017900     MOVE    RPTJOB-UID           TO    WK-C-VSCHD-JOB-UID.
018000
018100 A099-PROCESS-CALLED-ROUTINE-EX.
018200     EXIT.
018300
018400 Y900-ABNORMAL-TERMINATION.
018500     PERFORM Z000-END-PROGRAM-ROUTINE
018600        THRU Z099-END-PROGRAM-ROUTINE-EX.
018700     EXIT PROGRAM.
018800
018900*-----------------------------------------------------------------
019000 B100-BUILD-NEXT-RUN-INSTANT.
019100*    DAYS-AHEAD IS 0 IF TODAY'S SLOT HAS NOT YET PASSED, 1 IF
019200*    IT HAS - WE DO NOT ATTEMPT CALENDAR MATH ON THE DAY-OF-
019300*    MONTH HERE, RPTXEPOC'S MODE "C" PATH ONLY NEEDS A VALID
019400*    CCYYMMDD/HHMMSS PAIR SO WE LET THE ACCEPT STATEMENT BELOW
019500*    SUPPLY TOMORROW'S CALENDAR DATE WHEN REQUIRED.
019600*-----------------------------------------------------------------
019700     IF      WK-C-SCHD-DAYS-AHEAD = 0
019800             MOVE    WK-C-TODAY-NUM    TO    WK-C-VEPOC-CC-DATE
019900     ELSE
020000             COMPUTE WK-C-VEPOC-CC-DATE =
020100                     WK-C-TODAY-NUM + 1.
020200
020300     COMPUTE WK-C-VEPOC-CC-TIME =
020400             (WK-C-SCHD-RUN-HHMM * 100).
020500     MOVE    "C"                  TO    WK-C-VEPOC-MODE.
020600     CALL    "RPTXEPOC"           USING WK-C-VEPOC-RECORD.
020700
020800 B199-BUILD-NEXT-RUN-INSTANT-EX.
020900     EXIT.
021000
021100*-----------------------------------------------------------------
021200 C100-BUILD-JOB-ROW.
021300*-----------------------------------------------------------------
021400     MOVE    "RJ"                 TO    WK-C-JOB-UID-PREFIX.
021500     MOVE    WK-C-TODAY-NUM       TO    WK-C-JOB-UID-DATE.
021600     MOVE    WK-C-NOW-TIME-NUM    TO    WK-C-JOB-UID-TIME.
021700     MOVE    WK-C-CALL-COUNT      TO    WK-C-JOB-UID-SEQ.
021800
021900     MOVE    WK-C-JOB-UID-ALPHA   TO    RPTJOB-UID.
022000     MOVE    WK-C-JOB-UID-ALPHA   TO    RPTJOB-ID.
022100     MOVE    "REPORT GENERATION"  TO    RPTJOB-NAME.
022200     MOVE    "SCHEDULED REPORT GENERATION RUN" TO RPTJOB-DESCRIPTION.
022300     MOVE    2                    TO    RPTJOB-STATUS.
022400     MOVE    0                    TO    RPTJOB-TYPE.
022500     MOVE    ZERO                 TO    RPTJOB-ATTEMPTS.
022600     MOVE    WK-C-VSCHD-MAIN-FIL-ID  TO    RPTJOB-MAIN-FIL-ID.
022700     MOVE    WK-C-VSCHD-REF-COUNT    TO    RPTJOB-REF-COUNT.
022800     MOVE    WK-C-VSCHD-REF-FIL-ID (1) TO  RPTJOB-REF-FIL-ID (1).
022900     MOVE    WK-C-VSCHD-REF-FIL-ID (2) TO  RPTJOB-REF-FIL-ID (2).
023000     MOVE    ZERO                 TO    RPTJOB-LAST-RAN-AT.
023100     MOVE    SPACES               TO    RPTJOB-LAST-RAN-BY.
023200     MOVE    WK-C-VEPOC-EPOCH-MS  TO    RPTJOB-SDL-AT.
023300     MOVE    3                    TO    RPTJOB-SDL-TYPE.
023400
023500 C199-BUILD-JOB-ROW-EX.
023600     EXIT.
023700
023800*-----------------------------------------------------------------
023900 Z000-END-PROGRAM-ROUTINE.
024000*-----------------------------------------------------------------
024100     CLOSE   RPTJOB.
024200     IF      NOT WK-C-SUCCESSFUL
024300             DISPLAY "RPTXSCHD - CLOSE FILE ERROR - RPTJOB"
024400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
024500
024600 Z099-END-PROGRAM-ROUTINE-EX.
024700     EXIT.
024800
024900******************************************************************
025000*************** END OF PROGRAM SOURCE - RPTXSCHD ***************
025100******************************************************************
