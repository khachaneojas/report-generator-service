000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RPTXSANI.
000500 AUTHOR.         R PATERSON.
000600 INSTALLATION.   DATA CENTER OPERATIONS.
000700 DATE-WRITTEN.   23 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS ROUTINE BLANK-CHECKS, TRIMS AND HTML-STRIPS
001200*               ONE PIECE OF FREE TEXT (AN E-MAIL ADDRESS, AN
001300*               ORIGINAL FILE NAME) BEFORE IT IS PERSISTED OR
001400*               COMPARED ELSEWHERE IN THE RG REPORT SUITE.
001500*NOTE        :  "BLANK" MEANS EMPTY OR MADE UP ENTIRELY OF
001600*               SPACE, TAB, LINE FEED, FORM FEED OR CARRIAGE
001700*               RETURN BYTES - NOT JUST COBOL SPACES.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* RG1A00 - PATERSN - 23/03/1991 - INITIAL VERSION FOR THE RG
002300*                     REPORT SUITE - BLANK CHECK ONLY.
002400*----------------------------------------------------------------*
002500* RG1B10 - TOHKW   - 14/10/1994 - CR-0489 ADD THE MARKUP-STRIP
002600*                     PASS SO FREE TEXT CANNOT CARRY HTML TAGS
002700*                     INTO A STORED FIELD.
002800*----------------------------------------------------------------*
002900* RG1C09 - ODUYAK  - 19/11/1998 - Y2K REMEDIATION - NO DATE
003000*                     FIELDS IN THIS PROGRAM, REVIEWED AND
003100*                     PASSED.
003200*----------------------------------------------------------------*
003300* RG2A12 - LAUKC   - 19/10/2004 - CR-0981 A BLANK INPUT NOW
003400*                     RETURNS LOW-VALUES RATHER THAN SPACES SO
003500*                     CALLERS CAN TELL "BLANK" FROM "EMPTY CSV
003600*                     COLUMN".
003700*----------------------------------------------------------------*
003800* RG2B07 - VANCEM  - 11/07/2011 - CR-1142 MARKUP-STRIP ALONE LEFT
003900*                     LEADING/TRAILING WHITESPACE FROM THE INPUT
004000*                     SITTING IN THE OUTPUT. ADDED A TRIM PASS SO
004100*                     A SANITIZED STRING IS ALWAYS TRIMMED AS
004200*                     WELL AS MARKUP-STRIPPED.
004300*----------------------------------------------------------------*
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005200
005300 EJECT
005400***************
005500 DATA DIVISION.
005600***************
005700*************************
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER              PIC X(24)  VALUE
006100     "** PROGRAM RPTXSANI **".
006200
006300* ------------------ PROGRAM WORKING STORAGE -------------------*
006400 COPY FIL3090.
006500 01 WK-C-COMMON.
006600 COPY ASCMWS.
006700
006800* ------------- SCAN POSITION ALTERNATE VIEWS --------------------*
006900 01  WK-C-SCAN-POS-WORK.
007000     05  WK-C-SCAN-POS-NUM        PIC 9(04).
007100     05  WK-C-SCAN-POS-BRK REDEFINES WK-C-SCAN-POS-NUM.
007200         10  WK-C-SCAN-POS-HI     PIC 9(02).
007300         10  WK-C-SCAN-POS-LO     PIC 9(02).
007400 01  WK-C-SCAN-OUT-POS-WORK.
007500     05  WK-C-SCAN-OUT-POS-NUM    PIC 9(04).
007600     05  WK-C-SCAN-OUT-POS-BRK REDEFINES WK-C-SCAN-OUT-POS-NUM.
007700         10  WK-C-SCAN-OUT-POS-HI PIC 9(02).
007800         10  WK-C-SCAN-OUT-POS-LO PIC 9(02).
007900 01  WK-C-TAG-DEPTH-WORK.
008000     05  WK-C-TAG-DEPTH-NUM       PIC 9(01).
008100     05  WK-C-TAG-DEPTH-BRK REDEFINES WK-C-TAG-DEPTH-NUM
008200                                  PIC X(01).
008300
008400 01  WK-C-SANI-SCRATCH.
008500     05  WK-C-SCAN-CHAR           PIC X(01).
008600         88  WK-C-SCAN-CHAR-IS-BLANK   VALUE SPACE, X"09", X"0A",
008700                                              X"0C", X"0D",
008800                                              LOW-VALUES.
008900     05  WK-C-SCAN-LEN            PIC 9(04)  COMP-3.
009000     05  WK-C-INSIDE-TAG-SWITCH   PIC X(01)  VALUE "N".
009100         88  WK-C-INSIDE-A-TAG               VALUE "Y".
009200     05  WK-C-NONBLANK-FOUND      PIC X(01)  VALUE "N".
009300         88  WK-C-FOUND-NONBLANK              VALUE "Y".
009400     05  WK-C-TRIM-BUFFER         PIC X(2000).
009500     05  WK-C-TRIM-START          PIC 9(04)  COMP-3.
009600     05  WK-C-TRIM-END            PIC 9(04)  COMP-3.
009700     05  WK-C-TRIM-LEN            PIC 9(04)  COMP-3.
009800     05  WK-C-CALL-COUNT          PIC 9(05)  COMP-3 VALUE ZERO.
009900     05  FILLER                   PIC X(01).
010000
010100 EJECT
010200 LINKAGE SECTION.
010300*****************
010400 COPY VSANI.
010500 EJECT
010600********************************************
010700 PROCEDURE DIVISION USING WK-C-VSANI-RECORD.
010800********************************************
010900 MAIN-MODULE.
011000     PERFORM A000-PROCESS-CALLED-ROUTINE
011100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011200     GOBACK.
011300
011400*-----------------------------------------------------------------
011500 A000-PROCESS-CALLED-ROUTINE.
011600*-----------------------------------------------------------------
011700     ADD     1                    TO    WK-C-CALL-COUNT.
011800     MOVE    SPACES               TO    WK-C-VSANI-TEXT-OUT.
011900     MOVE    "N"                  TO    WK-C-VSANI-BLANK-FLAG.
012000
012100     PERFORM B100-CHECK-FOR-BLANK
012200        THRU B199-CHECK-FOR-BLANK-EX.
012300
012400     IF      NOT WK-C-FOUND-NONBLANK
012500             MOVE "Y"             TO    WK-C-VSANI-BLANK-FLAG
012600             MOVE LOW-VALUES      TO    WK-C-VSANI-TEXT-OUT
012700             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012800
012900     PERFORM C100-STRIP-MARKUP
013000        THRU C199-STRIP-MARKUP-EX.
013100
013200     PERFORM D100-TRIM-OUTPUT
013300        THRU D199-TRIM-OUTPUT-EX.
013400
013500 A099-PROCESS-CALLED-ROUTINE-EX.
013600     EXIT.
013700
013800*-----------------------------------------------------------------
013900 B100-CHECK-FOR-BLANK.
014000*    A CHARACTER IS TREATED AS BLANK IF IT IS A SPACE, A TAB
014100*    (X"09"), A LINE FEED (X"0A"), A FORM FEED (X"0C"), A
014200*    CARRIAGE RETURN (X"0D"), OR LOW-VALUES (UNUSED TRAILING
014300*    STORAGE) - NOT JUST A COBOL SPACE.
014400*-----------------------------------------------------------------
014500     MOVE    "N"                  TO    WK-C-NONBLANK-FOUND.
014600     MOVE    1                    TO    WK-C-SCAN-POS-NUM.
014700     PERFORM B110-TEST-ONE-BYTE-FOR-BLANK
014800        THRU B119-TEST-ONE-BYTE-FOR-BLANK-EX
014900             UNTIL WK-C-SCAN-POS-NUM > 2000
015000                OR WK-C-FOUND-NONBLANK.
015100
015200 B199-CHECK-FOR-BLANK-EX.
015300     EXIT.
015400
015500*-----------------------------------------------------------------
015600 B110-TEST-ONE-BYTE-FOR-BLANK.
015700*-----------------------------------------------------------------
015800     MOVE    WK-C-VSANI-TEXT-IN (WK-C-SCAN-POS-NUM:1)
015900             TO      WK-C-SCAN-CHAR.
016000     IF      NOT WK-C-SCAN-CHAR-IS-BLANK
016100             MOVE "Y"             TO    WK-C-NONBLANK-FOUND.
016200     ADD     1                    TO    WK-C-SCAN-POS-NUM.
016300
016400 B119-TEST-ONE-BYTE-FOR-BLANK-EX.
016500     EXIT.
016600
016700*-----------------------------------------------------------------
016800 C100-STRIP-MARKUP.
016900*    COPIES WK-C-VSANI-TEXT-IN TO WK-C-VSANI-TEXT-OUT ONE BYTE
017000*    AT A TIME, DROPPING ANY BYTE THAT FALLS BETWEEN A "<" AND
017100*    THE NEXT ">" (INCLUSIVE) SO THAT NO TAG, ATTRIBUTE OR
017200*    ENTITY SURVIVES - ONLY PLAIN TEXT IS COPIED THROUGH.
017300*-----------------------------------------------------------------
017400     MOVE    "N"                  TO    WK-C-INSIDE-TAG-SWITCH.
017500     MOVE    1                    TO    WK-C-SCAN-OUT-POS-NUM.
017600     MOVE    1                    TO    WK-C-SCAN-POS-NUM.
017700
017800     PERFORM C110-COPY-ONE-BYTE-THROUGH
017900        THRU C119-COPY-ONE-BYTE-THROUGH-EX
018000             UNTIL WK-C-SCAN-POS-NUM > 2000.
018100
018200     IF      WK-C-TAG-DEPTH-NUM NOT = 0
018300             DISPLAY "RPTXSANI - UNTERMINATED TAG, DEPTH FLAG "
018400                     WK-C-TAG-DEPTH-BRK.
018500
018600 C199-STRIP-MARKUP-EX.
018700     EXIT.
018800
018900*-----------------------------------------------------------------
019000 C110-COPY-ONE-BYTE-THROUGH.
019100*-----------------------------------------------------------------
019200     MOVE    WK-C-VSANI-TEXT-IN (WK-C-SCAN-POS-NUM:1)
019300             TO      WK-C-SCAN-CHAR.
019400     EVALUATE TRUE
019500         WHEN   WK-C-SCAN-CHAR = "<"
019600                MOVE "Y" TO WK-C-INSIDE-TAG-SWITCH
019700                MOVE 1   TO WK-C-TAG-DEPTH-NUM
019800         WHEN   WK-C-SCAN-CHAR = ">"
019900                MOVE "N" TO WK-C-INSIDE-TAG-SWITCH
020000                MOVE 0   TO WK-C-TAG-DEPTH-NUM
020100         WHEN   WK-C-INSIDE-A-TAG
020200                CONTINUE
020300         WHEN   WK-C-SCAN-OUT-POS-NUM NOT > 2000
020400                MOVE WK-C-SCAN-CHAR TO
020500                     WK-C-VSANI-TEXT-OUT
020600                     (WK-C-SCAN-OUT-POS-NUM:1)
020700                ADD 1 TO WK-C-SCAN-OUT-POS-NUM
020800     END-EVALUATE.
020900     ADD     1                    TO    WK-C-SCAN-POS-NUM.
021000
021100 C119-COPY-ONE-BYTE-THROUGH-EX.
021200     EXIT.
021300
021400*-----------------------------------------------------------------
021500 D100-TRIM-OUTPUT.
021600*    THE MARKUP-STRIPPED TEXT IN WK-C-VSANI-TEXT-OUT MAY STILL
021700*    CARRY LEADING OR TRAILING BLANK BYTES (SPACE, TAB, LINE
021800*    FEED, FORM FEED, CARRIAGE RETURN OR LOW-VALUES) CARRIED
021900*    STRAIGHT THROUGH FROM THE ORIGINAL INPUT. SQUEEZE THOSE
022000*    OFF BOTH ENDS HERE SO A SANITIZED STRING IS ALWAYS TRIMMED.
022100*-----------------------------------------------------------------
022200     MOVE    WK-C-VSANI-TEXT-OUT  TO    WK-C-TRIM-BUFFER.
022300     MOVE    SPACES               TO    WK-C-VSANI-TEXT-OUT.
022400     MOVE    1                    TO    WK-C-TRIM-START.
022500     PERFORM D110-FIND-TRIM-START
022600        THRU D119-FIND-TRIM-START-EX
022700             UNTIL WK-C-TRIM-START > 2000
022800                OR NOT WK-C-SCAN-CHAR-IS-BLANK.
022900
023000     MOVE    2000                 TO    WK-C-TRIM-END.
023100     PERFORM D120-FIND-TRIM-END
023200        THRU D129-FIND-TRIM-END-EX
023300             UNTIL WK-C-TRIM-END < WK-C-TRIM-START
023400                OR NOT WK-C-SCAN-CHAR-IS-BLANK.
023500
023600     IF      WK-C-TRIM-END NOT < WK-C-TRIM-START
023700             COMPUTE WK-C-TRIM-LEN =
023800                     WK-C-TRIM-END - WK-C-TRIM-START + 1
023900             MOVE    WK-C-TRIM-BUFFER (WK-C-TRIM-START:
024000                     WK-C-TRIM-LEN)
024100                     TO      WK-C-VSANI-TEXT-OUT (1:WK-C-TRIM-LEN).
024200
024300 D199-TRIM-OUTPUT-EX.
024400     EXIT.
024500
024600*-----------------------------------------------------------------
024700 D110-FIND-TRIM-START.
024800*-----------------------------------------------------------------
024900     MOVE    WK-C-TRIM-BUFFER (WK-C-TRIM-START:1)
025000             TO      WK-C-SCAN-CHAR.
025100     IF      WK-C-SCAN-CHAR-IS-BLANK
025200             ADD     1            TO    WK-C-TRIM-START.
025300
025400 D119-FIND-TRIM-START-EX.
025500     EXIT.
025600
025700*-----------------------------------------------------------------
025800 D120-FIND-TRIM-END.
025900*-----------------------------------------------------------------
026000     MOVE    WK-C-TRIM-BUFFER (WK-C-TRIM-END:1)
026100             TO      WK-C-SCAN-CHAR.
026200     IF      WK-C-SCAN-CHAR-IS-BLANK
026300             SUBTRACT 1           FROM  WK-C-TRIM-END.
026400
026500 D129-FIND-TRIM-END-EX.
026600     EXIT.
026700
026800******************************************************************
026900*************** END OF PROGRAM SOURCE - RPTXSANI ***************
027000******************************************************************
