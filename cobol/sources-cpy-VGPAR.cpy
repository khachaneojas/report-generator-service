000100******************************************************************
000200* VGPAR.CPYBK
000300* LINKAGE AREA FOR CALLED ROUTINE RPTXGPAR - SYSTEM PARAMETER
000400* LOOKUP (SCHEDULE TIME, RETRY LIMIT, RETRY DELAY, SIZE CAP).
000500******************************************************************
000600 01  WK-C-VGPAR-RECORD.
000700     05  WK-C-VGPAR-INPUT.
000800         10  WK-C-VGPAR-PARCD        PIC X(10).
000900     05  WK-C-VGPAR-OUTPUT.
001000         10  WK-C-VGPAR-NUMVAL       PIC 9(15) COMP-3.
001100         10  WK-C-VGPAR-ERROR-CD     PIC X(02).
001200     05  FILLER                      PIC X(01).
