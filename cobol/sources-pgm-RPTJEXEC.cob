000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RPTJEXEC.
000500 AUTHOR.         D LIM.
000600 INSTALLATION.   DATA CENTER OPERATIONS.
000700 DATE-WRITTEN.   02 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS ROUTINE CARRIES OUT ONE REPORT GENERATION
001200*               JOB ON BEHALF OF RPTJDISP. IT RE-READS THE JOB
001300*               ROW BY ITS UID, HANDS THE ROW TO THE FIELD
001400*               TRANSFORMATION ENGINE, AND THEN SETS THE ROW'S
001500*               FINAL STATUS - SUCCESS IF THE TRANSFORMATION
001600*               PRODUCED AN OUTPUT FILE, FAILED OTHERWISE (WITH
001700*               THE ATTEMPT COUNT BUMPED FOR THE NEXT RETRY).
001800*NOTE        :  IF THE ROW HAS ALREADY GONE MISSING BY THE TIME
001900*               WE GET TO IT, WE LOG AND RETURN - THIS IS NOT
002000*               TREATED AS A HARD ERROR.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* RG1A00 - LIMDES  - 02/03/1991 - INITIAL VERSION FOR THE RG
002600*                     REPORT SUITE.
002700*----------------------------------------------------------------*
002800* RG1B07 - TOHKW   - 23/09/1994 - CR-0478 ALWAYS REWRITE THE JOB
002900*                     ROW, EVEN WHEN THE TRANSFORM FAILS.
003000*----------------------------------------------------------------*
003100* RG1C06 - ODUYAK  - 19/11/1998 - Y2K REMEDIATION - NO DATE
003200*                     FIELDS COMPARED IN THIS PROGRAM, REVIEWED
003300*                     AND PASSED.
003400*----------------------------------------------------------------*
003500* RG2A09 - LAUKC   - 28/09/2004 - CR-0981 MISSING JOB ROW IS
003600*                     LOGGED RATHER THAN ABENDED.
003700*----------------------------------------------------------------*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT RPTJOB ASSIGN TO DATABASE-RPTJOB
005000            ORGANIZATION      IS INDEXED
005100            ACCESS MODE       IS RANDOM
005200            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005300            FILE STATUS       IS WK-C-FILE-STATUS.
005400
005500 EJECT
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000**************
006100 FD  RPTJOB
006200     LABEL RECORDS ARE OMITTED
006300     DATA RECORD IS RPTJOB-REC.
006400 01  RPTJOB-REC.
006500     COPY RPTJOB.
006600
006700*************************
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER              PIC X(24)  VALUE
007100     "** PROGRAM RPTJEXEC **".
007200
007300* ------------------ PROGRAM WORKING STORAGE -------------------*
007400 COPY FIL3090.
007500 01 WK-C-COMMON.
007600 COPY ASCMWS.
007700
007800* ----------------- LINKAGE AREA FOR SUB-CALL --------------------*
007900 01  WK-C-CALL-VXFRM.
008000 COPY VXFRM.
008100
008200* --------- STATUS/KEY ALTERNATE VIEWS (LOCAL TO PGM) -----------*
008300 01  WK-C-JOB-STATUS-WORK.
008400     05  WK-C-JOB-STATUS-NUM      PIC 9(01).
008500     05  WK-C-JOB-STATUS-BRK REDEFINES WK-C-JOB-STATUS-NUM.
008600         10  WK-C-JOB-STATUS-BYTE PIC X(01).
008700 01  WK-C-ATTEMPT-WORK.
008800     05  WK-C-ATTEMPT-NUM         PIC 9(03).
008900     05  WK-C-ATTEMPT-BRK REDEFINES WK-C-ATTEMPT-NUM.
009000         10  WK-C-ATTEMPT-HUNDRED PIC 9(01).
009100         10  WK-C-ATTEMPT-TEN     PIC 9(01).
009200         10  WK-C-ATTEMPT-ONE     PIC 9(01).
009300 01  WK-C-OUT-FIL-ID-WORK.
009400     05  WK-C-OUT-FIL-ID-NUM      PIC 9(09).
009500     05  WK-C-OUT-FIL-ID-BRK REDEFINES WK-C-OUT-FIL-ID-NUM
009600                                  PIC X(09).
009700
009800 01  WK-C-EXEC-SCRATCH.
009900     05  WK-C-EXEC-COUNT          PIC 9(05)  COMP-3 VALUE ZERO.
010000     05  FILLER                   PIC X(01).
010100
010200 EJECT
010300 LINKAGE SECTION.
010400*****************
010500 COPY VJEXEC.
010600 EJECT
010700*********************************************
010800 PROCEDURE DIVISION USING WK-C-VJEXEC-RECORD.
010900*********************************************
011000 MAIN-MODULE.
011100     PERFORM A000-PROCESS-CALLED-ROUTINE
011200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011300     PERFORM Z000-END-PROGRAM-ROUTINE
011400        THRU Z099-END-PROGRAM-ROUTINE-EX.
011500     GOBACK.
011600
011700*-----------------------------------------------------------------
011800 A000-PROCESS-CALLED-ROUTINE.
011900*-----------------------------------------------------------------
012000     ADD     1                    TO    WK-C-EXEC-COUNT.
012100     OPEN I-O RPTJOB.
012200     IF  NOT WK-C-SUCCESSFUL
012300         DISPLAY "RPTJEXEC - OPEN FILE ERROR - RPTJOB"
012400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012500         GO TO Y900-ABNORMAL-TERMINATION.
012600
012700     MOVE    ZERO                 TO    WK-C-VJEXEC-STATUS.
012800     MOVE    SPACES               TO    WK-C-VJEXEC-ERROR-CD.
012900
013000     MOVE    WK-C-VJEXEC-JOB-UID  TO    RPTJOB-UID.
013100     READ    RPTJOB KEY IS EXTERNALLY-DESCRIBED-KEY.
013200
013300     IF      WK-C-RECORD-NOT-FOUND
013400             DISPLAY "RPTJEXEC - JOB ROW NOT FOUND - "
013500                     WK-C-VJEXEC-JOB-UID
013600             MOVE "RG0281"        TO    WK-C-VJEXEC-ERROR-CD
013700             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013800
013900     IF      NOT WK-C-SUCCESSFUL
014000             MOVE "RG0282"        TO    WK-C-VJEXEC-ERROR-CD
014100             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
014200
014300     MOVE    RPTJOB-UID           TO    WK-C-VXFRM-JOB-UID.
014400     CALL    "RPTXFORM"           USING WK-C-VXFRM-RECORD.
014500
014600     IF      WK-C-VXFRM-SUCCESS-FL = "Y"
014700             MOVE 0                TO    RPTJOB-STATUS
014800     ELSE
014900             MOVE 1                TO    RPTJOB-STATUS
015000             ADD  1                 TO    RPTJOB-ATTEMPTS.
015100
015200     REWRITE RPTJOB-REC.
015300     IF      NOT WK-C-SUCCESSFUL
015400             MOVE "RG0283"        TO    WK-C-VJEXEC-ERROR-CD
015500             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
015600
015700     MOVE    RPTJOB-STATUS        TO    WK-C-VJEXEC-STATUS.
015800
015900 A099-PROCESS-CALLED-ROUTINE-EX.
016000     EXIT.
016100
016200 Y900-ABNORMAL-TERMINATION.
016300     PERFORM Z000-END-PROGRAM-ROUTINE
016400        THRU Z099-END-PROGRAM-ROUTINE-EX.
016500     EXIT PROGRAM.
016600
016700*-----------------------------------------------------------------
016800 Z000-END-PROGRAM-ROUTINE.
016900*-----------------------------------------------------------------
017000     CLOSE   RPTJOB.
017100     IF      NOT WK-C-SUCCESSFUL
017200             DISPLAY "RPTJEXEC - CLOSE FILE ERROR - RPTJOB"
017300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
017400
017500 Z099-END-PROGRAM-ROUTINE-EX.
017600     EXIT.
017700
017800******************************************************************
017900*************** END OF PROGRAM SOURCE - RPTJEXEC ***************
018000******************************************************************
