000100* RPTGPAR.CPYBK
000200     05 RPTGPAR-RECORD        PIC X(40).
000300* I-O FORMAT:RPTGPARR  FROM FILE RPTGPAR   OF LIBRARY RPTLIB
000400* GLOBAL SYSTEM PARAMETER FILE - ONE ROW PER CONFIGURED CONSTANT
000500*
000600     05 RPTGPARR  REDEFINES RPTGPAR-RECORD.
000700     06 RPTGPAR-PARCD          PIC X(10).
000800*                        PARAMETER CODE (FILE KEY)
000900*                        RPTSCHDTM  - DAILY RUN TIME, HHMM UTC
001000*                        RPTRETRYLM - RETRY LIMIT, ATTEMPTS
001100*                        RPTRETRYDL - RETRY DELAY, MILLISECONDS
001200*                        RPTMAXSZKB - MAX UPLOAD SIZE, KILOBYTES
001300*                        RPTPOLLSEC - DISPATCH POLL INTERVAL, SEC
001400     06 RPTGPAR-NUMVAL         PIC 9(15) COMP-3.
001500*                        PARAMETER VALUE, NUMERIC
001600     06 FILLER                 PIC X(22).
