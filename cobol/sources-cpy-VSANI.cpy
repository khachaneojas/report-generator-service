000100******************************************************************
000200* VSANI.CPYBK
000300* LINKAGE AREA FOR CALLED ROUTINE RPTXSANI - BLANK CHECK AND
000400* HTML-STRIP OF ONE PIECE OF FREE-TEXT INPUT.
000500******************************************************************
000600 01  WK-C-VSANI-RECORD.
000700     05  WK-C-VSANI-INPUT.
000800         10  WK-C-VSANI-TEXT-IN      PIC X(2000).
000900     05  WK-C-VSANI-OUTPUT.
001000         10  WK-C-VSANI-TEXT-OUT     PIC X(2000).
001100         10  WK-C-VSANI-BLANK-FLAG   PIC X(01).
001200*                "Y" = INPUT WAS BLANK, OUTPUT HOLDS LOW-VALUES
001300     05  FILLER                      PIC X(01).
