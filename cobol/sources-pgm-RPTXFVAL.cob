000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RPTXFVAL.
000500 AUTHOR.         R PATERSON.
000600 INSTALLATION.   DATA CENTER OPERATIONS.
000700 DATE-WRITTEN.   16 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS ROUTINE CLASSIFIES AND VALIDATES ONE
001200*               UPLOADED FILE SET (ONE MAIN FILE PLUS ZERO TO
001300*               TWO REFERENCE FILES) BEFORE A JOB IS EVER
001400*               SCHEDULED FOR IT. IT CHECKS THAT A MAIN FILE
001500*               WAS SUPPLIED, CAPS THE TOTAL UPLOAD SIZE, AND
001600*               WORKS OUT WHETHER THE SET IS ALL-CSV, ALL-XLSX,
001700*               ALL-JSON, OR A MIXED SET (REJECTED).
001800*NOTE        :  ONLY A RESOLVED FAMILY OF CSV IS ELIGIBLE FOR
001900*               SCHEDULING - XLSX AND JSON RESOLVE CLEANLY BUT
002000*               ARE NOT ROUTED TO THE BATCH AT THIS SITE YET.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* RG1A00 - PATERSN - 16/03/1991 - INITIAL VERSION FOR THE RG
002600*                     REPORT SUITE - CSV ONLY.
002700*----------------------------------------------------------------*
002800* RG1B09 - TOHKW   - 07/10/1994 - CR-0486 ADD THE XLSX AND JSON
002900*                     EXTENSION FAMILIES (RESOLVE BUT DO NOT
003000*                     SCHEDULE).
003100*----------------------------------------------------------------*
003200* RG1C08 - ODUYAK  - 19/11/1998 - Y2K REMEDIATION - NO DATE
003300*                     FIELDS IN THIS PROGRAM, REVIEWED AND
003400*                     PASSED.
003500*----------------------------------------------------------------*
003600* RG2A11 - LAUKC   - 12/10/2004 - CR-0981 RAISE THE UPLOAD CAP
003700*                     TO 3072 MB PER SET (WAS 1024 MB).
003800*----------------------------------------------------------------*
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004700
004800 EJECT
004900***************
005000 DATA DIVISION.
005100***************
005200*************************
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER              PIC X(24)  VALUE
005600     "** PROGRAM RPTXFVAL **".
005700
005800* ------------------ PROGRAM WORKING STORAGE -------------------*
005900 COPY FIL3090.
006000 01 WK-C-COMMON.
006100 COPY ASCMWS.
006200
006300* --------------- EXTENSION / SIZE ALTERNATE VIEWS ---------------*
006400 01  WK-C-EXT-UPPER-WORK.
006500     05  WK-C-EXT-UPPER-ALPHA     PIC X(04).
006600     05  WK-C-EXT-UPPER-BRK REDEFINES WK-C-EXT-UPPER-ALPHA.
006700         10  WK-C-EXT-UPPER-1     PIC X(01).
006800         10  WK-C-EXT-UPPER-REST  PIC X(03).
006900 01  WK-C-SIZE-CAP-WORK.
007000     05  WK-C-SIZE-CAP-BYTES      PIC 9(13) COMP-3
007100                                  VALUE 3221225472.
007200     05  WK-C-SIZE-CAP-BRK REDEFINES WK-C-SIZE-CAP-BYTES.
007300         10  FILLER               PIC 9(03).
007400         10  WK-C-SIZE-CAP-LOW    PIC 9(10).
007500 01  WK-C-FAMILY-WORK.
007600     05  WK-C-FAMILY-ALPHA        PIC X(05).
007700     05  WK-C-FAMILY-NUMVIEW REDEFINES WK-C-FAMILY-ALPHA
007800                                  PIC X(05).
007900
008000 01  WK-C-FVAL-SCRATCH.
008100     05  WK-C-TOTAL-SIZE          PIC 9(13)  COMP-3 VALUE ZERO.
008200     05  WK-C-BAD-EXT-SWITCH      PIC X(01)  VALUE "N".
008300         88  WK-C-HAS-BAD-EXT                VALUE "Y".
008400     05  WK-C-MIXED-SWITCH        PIC X(01)  VALUE "N".
008500         88  WK-C-IS-MIXED                   VALUE "Y".
008600     05  WK-C-CALL-COUNT          PIC 9(05)  COMP-3 VALUE ZERO.
008700     05  FILLER                   PIC X(01).
008800
008900 EJECT
009000 LINKAGE SECTION.
009100*****************
009200 COPY VFVAL.
009300 EJECT
009400********************************************
009500 PROCEDURE DIVISION USING WK-C-VFVAL-RECORD.
009600********************************************
009700 MAIN-MODULE.
009800     PERFORM A000-PROCESS-CALLED-ROUTINE
009900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010000     GOBACK.
010100
010200*-----------------------------------------------------------------
010300 A000-PROCESS-CALLED-ROUTINE.
010400*-----------------------------------------------------------------
010500     ADD     1                    TO    WK-C-CALL-COUNT.
010600     MOVE    SPACES               TO    WK-C-VFVAL-ERROR-CD.
010700     MOVE    SPACES               TO    WK-C-VFVAL-FAMILY.
010800     MOVE    "N"                  TO    WK-C-VFVAL-ELIGIBLE.
010900     MOVE    ZERO                 TO    WK-C-TOTAL-SIZE.
011000     MOVE    "N"                  TO    WK-C-BAD-EXT-SWITCH.
011100     MOVE    "N"                  TO    WK-C-MIXED-SWITCH.
011200
011300     IF      WK-C-VFVAL-FILE-COUNT < 1
011400             MOVE "RG"            TO    WK-C-VFVAL-ERROR-CD
011500             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011600
011700     MOVE    1                    TO    WK-C-VFVAL-IX.
011800     PERFORM B100-ACCUMULATE-ONE-FILE
011900        THRU B199-ACCUMULATE-ONE-FILE-EX
012000             UNTIL WK-C-VFVAL-IX > WK-C-VFVAL-FILE-COUNT.
012100
012200     IF      WK-C-TOTAL-SIZE > WK-C-SIZE-CAP-BYTES
012300             MOVE "RS"            TO    WK-C-VFVAL-ERROR-CD
012400             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012500
012600     IF      WK-C-HAS-BAD-EXT
012700             MOVE "RX"            TO    WK-C-VFVAL-ERROR-CD
012800             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012900
013000     IF      WK-C-IS-MIXED
013100             MOVE SPACES          TO    WK-C-VFVAL-FAMILY
013200             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013300
013400     IF      WK-C-VFVAL-EXTENSION (1) = "CSV "
013500             MOVE "CSV  "         TO    WK-C-VFVAL-FAMILY
013600             MOVE "Y"             TO    WK-C-VFVAL-ELIGIBLE
013700     ELSE
013800         IF  WK-C-VFVAL-EXTENSION (1) = "XLSX"
013900             MOVE "XLSX "         TO    WK-C-VFVAL-FAMILY
014000         ELSE
014100             IF  WK-C-VFVAL-EXTENSION (1) = "JSON"
014200                 MOVE "JSON "     TO    WK-C-VFVAL-FAMILY.
014300
014400 A099-PROCESS-CALLED-ROUTINE-EX.
014500     EXIT.
014600
014700*-----------------------------------------------------------------
014800 B100-ACCUMULATE-ONE-FILE.
014900*-----------------------------------------------------------------
015000     ADD     WK-C-VFVAL-SIZE-BYTES (WK-C-VFVAL-IX) TO
015100             WK-C-TOTAL-SIZE.
015200     IF      WK-C-VFVAL-EXTENSION (WK-C-VFVAL-IX) NOT = "CSV "
015300         AND WK-C-VFVAL-EXTENSION (WK-C-VFVAL-IX) NOT = "JSON"
015400         AND WK-C-VFVAL-EXTENSION (WK-C-VFVAL-IX) NOT = "XLSX"
015500             SET WK-C-HAS-BAD-EXT TO TRUE.
015600     IF      WK-C-VFVAL-IX > 1
015700         AND WK-C-VFVAL-EXTENSION (WK-C-VFVAL-IX) NOT =
015800             WK-C-VFVAL-EXTENSION (1)
015900             SET WK-C-IS-MIXED TO TRUE.
016000     ADD     1                    TO    WK-C-VFVAL-IX.
016100
016200 B199-ACCUMULATE-ONE-FILE-EX.
016300     EXIT.
016400
016500******************************************************************
016600*************** END OF PROGRAM SOURCE - RPTXFVAL ***************
016700******************************************************************
