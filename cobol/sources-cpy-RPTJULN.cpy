000100* RPTJULN.CPYBK
000200     05 RPTJULN-RECORD        PIC X(20).
000300* I-O FORMAT:RPTJULNR  FROM FILE RPTJULN   OF LIBRARY RPTLIB
000400* CENTURY/EPOCH CONSTANTS TABLE - ONE ROW, KEYED "EPOCH1970",
000500* USED BY RPTXEPOC TO AVOID A LITERAL IN WORKING-STORAGE.
000600*
000700     05 RPTJULNR  REDEFINES RPTJULN-RECORD.
000800     06 RPTJULN-KEY            PIC X(09).
000900*                        FILE KEY - "EPOCH1970"
001000     06 RPTJULN-BASE-JDN       PIC 9(08) COMP-3.
001100*                        JULIAN DAY NUMBER OF 1970-01-01
001200     06 FILLER                 PIC X(03).
