000100* RPTJOB.CPYBK
000200     05 RPTJOB-RECORD        PIC X(2365).
000300        RG2A02* 05 RPTJOB-RECORD        PIC X(2406).
000400* I-O FORMAT:RPTJOBR  FROM FILE RPTJOB   OF LIBRARY RPTLIB
000500*
000600     05 RPTJOBR  REDEFINES RPTJOB-RECORD.
000700     06 RPTJOB-ID              PIC 9(09) COMP-3.
000800*                        SURROGATE KEY
000900     06 RPTJOB-UID             PIC X(40).
001000*                        UNIQUE EXTERNAL JOB IDENTIFIER (FILE KEY)
001100     06 RPTJOB-NAME            PIC X(80).
001200*                        "REPORT GENERATION"
001300     06 RPTJOB-DESCRIPTION     PIC X(200).
001400*                        STATIC JOB DESCRIPTION TEXT
001500     06 RPTJOB-STATUS          PIC 9(01) COMP-3.
001600     88 RPTJOB-ST-SUCCESS              VALUE 0.
001700     88 RPTJOB-ST-FAILED               VALUE 1.
001800     88 RPTJOB-ST-QUEUED               VALUE 2.
001900     88 RPTJOB-ST-RUNNING              VALUE 3.
002000     88 RPTJOB-ST-NO-INSTANCE          VALUE 4.
002100     06 RPTJOB-TYPE            PIC 9(01) COMP-3.
002200     88 RPTJOB-TY-REPORT-GENERATOR      VALUE 0.
002300*                        ONLY VALUE IN USE AT THIS SITE
002400     06 RPTJOB-ATTEMPTS        PIC 9(03) COMP-3.
002500*                        NUMBER OF EXECUTION ATTEMPTS SO FAR
002600     06 RPTJOB-DATA.
002700     08 RPTJOB-DATA-TEXT       PIC X(2000).
002800*                        RAW JSON FILETYPE->FIL-ID MAP (PERSISTED)
002900*
003000* I-O FORMAT:RPTJOBD  WORKING REDEFINITION OF RPTJOB-DATA-TEXT
003100*
003200     06 RPTJOB-FILE-IDS REDEFINES RPTJOB-DATA.
003300     08 RPTJOB-MAIN-FIL-ID     PIC 9(09) COMP-3.
003400     08 RPTJOB-REF-COUNT       PIC 9(01) COMP-3.
003500     08 RPTJOB-REF-FIL-ID  OCCURS 2 TIMES PIC 9(09) COMP-3.
003600     08 FILLER                 PIC X(1980).
003700     06 RPTJOB-LAST-RAN-AT     PIC 9(15) COMP-3.
003800*                        EPOCH MS OF THE MOST RECENT RUN ATTEMPT
003900     06 RPTJOB-LAST-RAN-BY     PIC X(40).
004000*                        MAC ADDRESS OF THE WORKER THAT LAST RAN IT
004100     06 RPTJOB-SDL-AT          PIC 9(15) COMP-3.
004200*                        SCHEDULED UTC EXECUTION TIMESTAMP (EPOCH MS)
004300     06 RPTJOB-SDL-TYPE        PIC 9(01) COMP-3.
004400     88 RPTJOB-SD-EVERYDAY              VALUE 0.
004500     88 RPTJOB-SD-CUSTOM-DATES          VALUE 1.
004600     88 RPTJOB-SD-WEEKDAYS              VALUE 2.
004700     88 RPTJOB-SD-ONCE                  VALUE 3.
