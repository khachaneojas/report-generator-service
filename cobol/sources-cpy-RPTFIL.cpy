000100******************************************************************
000200* AMENDMENT HISTORY:
000300******************************************************************
000400* RG2B04 20/05/2009 LAUKC  RG REPORT SUITE RELEASE 2
000500*        - EXPAND FIL-PATH FROM 120 TO 200 FOR THE NEW UPLOAD
000600*          MOUNT POINT NAMING STANDARD.
000700*        - INCREASE RECORD LEN (ADD 80)
000800******************************************************************
000900* RG1D01 11/03/2001 PATERSN  RG REPORT SUITE RELEASE 1
001000* RG1B02 02/08/1996 TOHKW
001100* RG1A00 03/02/1991 PATERSN
001200******************************************************************
001300
001400 05  RPTFIL-RECORD                PIC X(409).
001500        RG1D01* 05  RPTFIL-RECORD                PIC X(329).
001600
001700******************************************************************
001800* I-O FORMAT: RPTFILR
001900* FROM FILE RPTFIL
002000* UPLOADED FILE DESCRIPTOR (ONE ROW PER MAIN OR REFERENCE FILE)
002100******************************************************************
002200
002300 05  RPTFILR  REDEFINES RPTFIL-RECORD.
002400     06  RPTFIL-ID                 PIC 9(09) COMP-3.
002500*        SURROGATE KEY - IDENTITY / AUTO-INCREMENT
002600     06  RPTFIL-NAME               PIC X(80).
002700*        STORED (GENERATED) FILE NAME ON DISK
002800     06  RPTFIL-ORIGIN             PIC X(80).
002900*        ORIGINAL FILE NAME AS UPLOADED BY THE USER
003000     06  RPTFIL-TYPE               PIC X(40).
003100*        MIME / CONTENT TYPE STRING
003200     06  RPTFIL-PATH               PIC X(200).
003300*        FULL PATH TO THE STORED FILE ON DISK
003400     06  FILLER                    PIC X(20).
